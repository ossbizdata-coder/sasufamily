000100******************************************************************
000200* FECHA       : 19/11/1991                                       *
000300* PROGRAMADOR : R. MEJIA QUIROA                                  *
000400* APLICACION  : PATRIMONIO FAMILIAR                              *
000500* PROGRAMA    : PFTOTP01                                         *
000600* TIPO        : PROGRAMA PRINCIPAL (BATCH INDEPENDIENTE)         *
000700* DESCRIPCION : CORRIDA INDEPENDIENTE DE CONSULTA.  INVOCA A     *
000800*             : PFTOTL01 PARA OBTENER LOS SEIS TOTALES AGREGADOS *
000900*             : DEL GRUPO FAMILIAR, LUEGO RECORRE GASTOS UNA VEZ *
001000*             : MAS INVOCANDO A PFGASN01 POR CADA GASTO VIGENTE  *
001100*             : PARA OBTENER UNA CIFRA DE GASTO MENSUAL          *
001200*             : NORMALIZADO (INCLUYE TRIMESTRALES Y ANUALES      *
001300*             : PRORRATEADOS) A MANERA DE COMPARACION CONTRA EL  *
001400*             : TOTAL DE SOLO-MENSUALES QUE DEVUELVE PFTOTL01.   *
001500*             : IMPRIME TODO A SYSOUT, NO GENERA ARCHIVO DE      *
001600*             : SALIDA.                                         *
001700* ARCHIVOS    : GASTOS (ENTRADA, SECUENCIAL, SEGUNDA LECTURA     *
001800*             : PROPIA PARA EL PRORRATEO)                        *
001900* PROGRAMA(S) : LLAMA A PFTOTL01 Y A PFGASN01                    *
002000* INSTALADO   : 19/11/1991                                       *
002100* BPM/RATIONAL: 114407                                           *
002200* NOMBRE      : LISTADO DE TOTALES AGREGADOS DEL PATRIMONIO      *
002300*             : FAMILIAR                                        *
002400******************************************************************
002500*  BITACORA DE CAMBIOS                                           *
002600*  FECHA       INIC  TICKET   DESCRIPCION                        *
002700*  ----------  ----  -------  ------------------------------     *
002800*  19/11/1991  RMQ   TP-0001  PROGRAMA ORIGINAL                  *
002900*  08/05/1993  RMQ   TP-0004  SE AGREGA CIFRA DE GASTO           *
003000*             :               NORMALIZADO VIA PFGASN01           *
003100*  27/01/1995  EDR   TP-0007  SE AJUSTA FORMATO DE IMPRESION A   *
003200*             :               SYSOUT DE 132 COLUMNAS             *
003300*  30/03/1998  EDR   TP-0011  REVISION DE SIGLO (AAAA EN FECHAS) *
003400*  11/12/1998  PEDR  Y2K-008  VALIDACION FINAL AMBIENTE Y2K      *
003500*  22/04/2004  PEDR  TP-0015  SE AGREGA FECHA DE CORRIDA AL      *
003600*             :               ENCABEZADO DEL LISTADO             *
003700*  03/03/2005  PEDR  TP-0017  FS-GASTOS PASA DE PIC X(02) A      *
003800*             :               PIC 9(02) PARA IGUALAR EL ESTANDAR *
003900*             :               NUMERICO DE FILE STATUS USADO EN   *
004000*             :               PFTOTL01 Y LOS DEMAS PROGRAMAS     *
004100*  19/09/2007  JOL   TP-0018  PFTOTL01 YA NO HACE STOP RUN SI    *
004200*             :               FALLA LA APERTURA DE SUS MAESTROS  *
004300*             :               (VER TL-0024) - AHORA REGRESA CON  *
004400*             :               GOBACK Y DEJA LK-STATUS-TOTALES.   *
004500*             :               SE AGREGA VALIDACION DE ESE CAMPO  *
004600*             :               DESPUES DEL CALL EN 100-OBTIENE-   *
004700*             :               TOTALES                            *
004800*  26/11/2008  JOL   TP-0020  SE AGREGAN COMENTARIOS DE          *
004900*             :               MANTENIMIENTO PARRAFO POR PARRAFO  *
005000*             :               PARA FACILITAR EL SOPORTE A        *
005100*             :               FUTUROS TURNOS.  NO SE TOCA        *
005200*             :               LOGICA, SOLO DOCUMENTACION         *
005300******************************************************************
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.    PFTOTP01.
005600 AUTHOR.        ROSA MEJIA QUIROA.
005700 INSTALLATION.  BANCO INDUSTRIAL, S.A. - PATRIMONIO FAMILIAR.
005800 DATE-WRITTEN.  19/11/1991.
005900 DATE-COMPILED. 26/11/2008.
006000 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
006100******************************************************************
006200*  ENVIRONMENT DIVISION - CONFIGURACION DE MAQUINA Y DE ARCHIVOS *
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700*    MISMO SIGNO DE MONEDA QUE EL RESTO DE LOS PROGRAMAS DEL
006800*    DEPARTAMENTO.
006900     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*    SEGUNDA LECTURA PROPIA DE GASTOS, INDEPENDIENTE DE LA QUE
007300*    HACE PFTOTL01 - AQUI SE NECESITA REGISTRO POR REGISTRO PARA
007400*    EL CALL A PFGASN01.
007500     SELECT GASTOS ASSIGN TO GASTOS
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS FS-GASTOS.
007800 DATA DIVISION.
007900 FILE SECTION.
008000******************************************************************
008100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008200******************************************************************
008300*    MISMO LAYOUT DE GASTOS QUE USAN PFDASH01/PFTOTL01/PFGASN01.
008400 FD  GASTOS
008500     LABEL RECORDS ARE STANDARD.
008600     COPY PFGAS01.
008700 WORKING-STORAGE SECTION.
008800******************************************************************
008900*  IDENTIFICADOR DEL PROGRAMA Y CONTADORES SUELTOS DE LA CORRIDA. *
009000*  VAN A NIVEL 77 COMO EN LOS PROGRAMAS DE CONSULTA CICS DEL      *
009100*  DEPARTAMENTO - NO SON PARTE DE NINGUN GRUPO.                   *
009200******************************************************************
009300 77  PROGRAMA                     PIC X(08) VALUE 'PFTOTP01'.
009400*    CUANTOS GASTOS SE LEYERON EN TOTAL (VIGENTES Y ELIMINADOS).
009500 77  WKS-CANT-GASTOS-LEIDOS       PIC 9(07) COMP VALUE ZEROES.
009600*    CUANTOS DE ESOS ESTABAN VIGENTES (LOS UNICOS QUE ENTRAN AL
009700*    PRORRATEO DE PFGASN01).
009800 77  WKS-CANT-GASTOS-VIGENTES     PIC 9(07) COMP VALUE ZEROES.
009900******************************************************************
010000*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
010100******************************************************************
010200 01  WKS-STATUS.
010300*    STATUS DE OPEN/READ DE LA SEGUNDA LECTURA DE GASTOS.
010400     02  FS-GASTOS                PIC 9(02) VALUE ZEROES.
010500     02  FILLER                   PIC X(04).
010600******************************************************************
010700*  DISPARADOR DE FIN DE ARCHIVO DE LA SEGUNDA LECTURA DE GASTOS,  *
010800*  MISMO PATRON READ-AHEAD QUE PFDASH01/PFTOTL01/PFPROY01.        *
010900******************************************************************
011000 01  WKS-DISPARADORES.
011100     02  WKS-FIN-GASTOS           PIC 9(01) VALUE ZEROES.
011200*    SE PRENDE EN 200/210 AL LLEGAR A FIN DE ARCHIVO.
011300         88  FIN-GASTOS               VALUE 1.
011400     02  FILLER                   PIC X(04).
011500******************************************************************
011600*      FECHA DE CORRIDA (ENCABEZADO DEL LISTADO - TP-0015)       *
011700******************************************************************
011800*    TOMADA DEL RELOJ DEL SISTEMA EN 000-MAIN, NO DE SYSIN.
011900 01  WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROES.
012000*    REDEFINICION PARA DESGLOSAR ANIO/MES/DIA Y ARMAR EL
012100*    ENCABEZADO EDITADO EN 300-IMPRIME-LISTADO.
012200 01  WKS-FECHA-CORRIDA-R  REDEFINES WKS-FECHA-CORRIDA.
012300     02  WKS-FC-ANIO              PIC 9(04).
012400     02  WKS-FC-MES               PIC 9(02).
012500     02  WKS-FC-DIA               PIC 9(02).
012600*    FECHA DE CORRIDA EN FORMATO DD/MM/AAAA PARA EL ENCABEZADO.
012700 01  WKS-FECHA-EDITADA             PIC X(10) VALUE SPACES.
012800******************************************************************
012900*      ACUMULADOR DE GASTO NORMALIZADO (VIA PFGASN01)            *
013000******************************************************************
013100*    GASTO NORMALIZADO DE UN SOLO REGISTRO, DEVUELTO POR CADA
013200*    CALL A PFGASN01 EN 210-PROCESA-GASTO.
013300 01  WKS-GASTO-NORMALIZADO         PIC S9(13)V9(2) VALUE ZEROES.
013400*    SUMA DE TODOS LOS GASTOS VIGENTES YA NORMALIZADOS A BASE
013500*    MENSUAL.
013600 01  WKS-TOTAL-GASTO-NORM          PIC S9(13)V9(2) VALUE ZEROES.
013700*    REDEFINICION PARA SEPARAR ENTERO Y DECIMAL POR SI ALGUN DIA
013800*    SE PIDE UN DESPLIEGUE POR SEPARADO; HOY SOLO SE USA EL
013900*    CAMPO COMPUESTO.
014000 01  WKS-TOTAL-GASTO-NORM-R  REDEFINES WKS-TOTAL-GASTO-NORM.
014100     02  WKS-TGN-ENTERO           PIC S9(13).
014200     02  WKS-TGN-DECIMAL          PIC 9(02).
014300******************************************************************
014400*      LINEA DE IMPRESION PARA SYSOUT (RENGLONES DEL LISTADO)    *
014500******************************************************************
014600*    UN RENGLON GENERICO DE ETIQUETA + VALOR, REUTILIZADO PARA
014700*    LAS SEIS LINEAS DEL LISTADO EN 300-IMPRIME-LISTADO.
014800 01  WKS-LINEA-IMPRESION           PIC X(80) VALUE SPACES.
014900*    REDEFINICION EN ETIQUETA/VALOR PARA PODER MOVER CADA PARTE
015000*    POR SEPARADO.
015100 01  WKS-LINEA-IMPRESION-R  REDEFINES WKS-LINEA-IMPRESION.
015200     02  WKS-LI-ETIQUETA          PIC X(40).
015300     02  WKS-LI-VALOR             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
015400     02  FILLER                   PIC X(19).
015500******************************************************************
015600*      REGISTRO DE TOTALES DEVUELTO POR PFTOTL01                 *
015700******************************************************************
015800 01  WKS-TOTALES.
015900******************************************************************
016000*  WKS-STATUS-TOTALES - REFLEJA LK-STATUS-TOTALES DE PFTOTL01;    *
016100*  DEBE QUEDAR EN CERO.  91 INDICA QUE PFTOTL01 NO PUDO ABRIR     *
016200*  ALGUNO DE SUS CINCO MAESTROS (VER TL-0024/TP-0018).            *
016300******************************************************************
016400     05  WKS-STATUS-TOTALES        PIC 9(02) VALUE ZEROES.
016500*    TOTAL-ASSET-VALUE.
016600     05  WKS-TOTAL-VALOR-ACTIVOS   PIC S9(13)V9(2).
016700*    TOTAL-LIABILITIES.
016800     05  WKS-TOTAL-PASIVOS         PIC S9(13)V9(2).
016900*    TOTAL-MONTHLY-BURDEN.
017000     05  WKS-TOTAL-CARGA-MENSUAL   PIC S9(13)V9(2).
017100*    TOTAL-COVERAGE.
017200     05  WKS-TOTAL-COBERTURA       PIC S9(13)V9(2).
017300*    TOTAL-MONTHLY-INCOME.
017400     05  WKS-TOTAL-INGRESO-MENSUAL PIC S9(13)V9(2).
017500*    TOTAL-MONTHLY-EXPENSES.
017600     05  WKS-TOTAL-GASTO-MENSUAL   PIC S9(13)V9(2).
017700     05  FILLER                   PIC X(08).
017800 PROCEDURE DIVISION.
017900******************************************************************
018000*               S E C C I O N    P R I N C I P A L               *
018100******************************************************************
018200*    ORDEN FIJO: TOMA LA FECHA DEL SISTEMA, PIDE LOS SEIS
018300*    TOTALES A PFTOTL01, CALCULA EL GASTO MENSUAL NORMALIZADO
018400*    VIA PFGASN01 Y BOTA EL LISTADO COMPLETO A SYSOUT.
018500 000-MAIN SECTION.
018600*    PASO 0 - FECHA DE CORRIDA PARA EL ENCABEZADO DEL LISTADO.
018700     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
018800*    PASO 1 - LOS SEIS TOTALES AGREGADOS (SUBPROGRAMA PFTOTL01).
018900     PERFORM 100-OBTIENE-TOTALES
019000*    PASO 2 - GASTO MENSUAL NORMALIZADO (SUBPROGRAMA PFGASN01).
019100     PERFORM 200-CALCULA-GASTO-NORMALIZADO
019200*    PASO 3 - LISTADO A SYSOUT.
019300     PERFORM 300-IMPRIME-LISTADO
019400     STOP RUN.
019500 000-MAIN-E.  EXIT.
019600******************************************************************
019700*  INVOCA A PFTOTL01 PARA OBTENER LOS SEIS TOTALES AGREGADOS     *
019800******************************************************************
019900 100-OBTIENE-TOTALES SECTION.
020000*    EL REGISTRO DE TOTALES SE LIMPIA ANTES DEL CALL - PFTOTL01
020100*    LO LLENA DE VUELTA COMPLETO.
020200     MOVE ZEROES TO WKS-TOTALES
020300     CALL 'PFTOTL01' USING WKS-TOTALES
020400     END-CALL
020500*    TP-0018: SI PFTOTL01 NO PUDO ABRIR ALGUNO DE SUS MAESTROS,
020600*    REGRESA CON GOBACK Y DEJA LA SENAL EN WKS-STATUS-TOTALES EN
020700*    VEZ DE TUMBAR EL RUN UNIT - AQUI SE DEBE PROBAR ESE CAMPO.
020800     IF WKS-STATUS-TOTALES NOT EQUAL 0
020900        DISPLAY '*****************************************'
021000        DISPLAY '* PFTOTP01 - PFTOTL01 DEVOLVIO ERROR     *'
021100        DISPLAY '* WKS-STATUS-TOTALES: ' WKS-STATUS-TOTALES
021200        DISPLAY '*****************************************'
021300*    ESTE PROGRAMA SI ES PRINCIPAL, ASI QUE AQUI STOP RUN ES
021400*    CORRECTO.
021500        MOVE 91 TO RETURN-CODE
021600        STOP RUN
021700     END-IF.
021800 100-OBTIENE-TOTALES-E.  EXIT.
021900******************************************************************
022000*  RECORRE GASTOS.CBL UNA SEGUNDA VEZ, INDEPENDIENTE DE          *
022100*  PFTOTL01, INVOCANDO A PFGASN01 GASTO POR GASTO PARA OBTENER   *
022200*  LA CIFRA DE GASTO MENSUAL NORMALIZADO (CON PRORRATEO)         *
022300******************************************************************
022400*    ABRE SU PROPIA COPIA DE GASTOS - NO COMPARTE EL PUNTERO DE
022500*    LECTURA CON PFTOTL01, QUE YA CERRO EL SUYO.
022600 200-CALCULA-GASTO-NORMALIZADO SECTION.
022700     MOVE ZEROES TO WKS-TOTAL-GASTO-NORM
022800     MOVE ZEROES TO WKS-CANT-GASTOS-LEIDOS
022900     MOVE ZEROES TO WKS-CANT-GASTOS-VIGENTES
023000     OPEN INPUT GASTOS
023100     IF FS-GASTOS NOT EQUAL 0
023200        PERFORM 950-ERROR-FATAL
023300     END-IF
023400*    LECTURA ADELANTADA DEL MAESTRO DE GASTOS.
023500     READ GASTOS
023600        AT END     SET FIN-GASTOS TO TRUE
023700        NOT AT END CONTINUE
023800     END-READ
023900*    UN CALL A PFGASN01 POR CADA GASTO VIGENTE.
024000     PERFORM 210-PROCESA-GASTO UNTIL FIN-GASTOS
024100     CLOSE GASTOS.
024200 200-CALCULA-GASTO-NORMALIZADO-E.  EXIT.
024300*    SE CUENTAN TODOS LOS GASTOS LEIDOS, PERO SOLO SE PRORRATEAN
024400*    LOS VIGENTES - LOS DADOS DE BAJA LOGICA NO ENTRAN AL CALL.
024500 210-PROCESA-GASTO SECTION.
024600     ADD 1 TO WKS-CANT-GASTOS-LEIDOS
024700     IF GAS-VIGENTE
024800        ADD 1 TO WKS-CANT-GASTOS-VIGENTES
024900        MOVE ZEROES TO WKS-GASTO-NORMALIZADO
025000*    PFGASN01 DEVUELVE EL GASTO YA PRORRATEADO A BASE MENSUAL,
025100*    CUALQUIERA QUE SEA SU FRECUENCIA ORIGINAL.
025200        CALL 'PFGASN01' USING REG-GASTO WKS-GASTO-NORMALIZADO
025300        END-CALL
025400        ADD WKS-GASTO-NORMALIZADO TO WKS-TOTAL-GASTO-NORM
025500     END-IF
025600*    SIGUIENTE VUELTA DEL CICLO: SE ADELANTA LA LECTURA.
025700     READ GASTOS
025800        AT END     SET FIN-GASTOS TO TRUE
025900        NOT AT END CONTINUE
026000     END-READ.
026100 210-PROCESA-GASTO-E.  EXIT.
026200******************************************************************
026300*  IMPRIME EL LISTADO DE TOTALES A SYSOUT (SIN ARCHIVO DE        *
026400*  REPORTE - EL DEPARTAMENTO NUNCA PIDIO UNO PARA ESTA CORRIDA)  *
026500******************************************************************
026600*    ARMA LA FECHA EDITADA DD/MM/AAAA PARA EL ENCABEZADO.
026700 300-IMPRIME-LISTADO SECTION.
026800     MOVE WKS-FC-MES  TO WKS-FECHA-EDITADA(1:2)
026900     MOVE '/'         TO WKS-FECHA-EDITADA(3:1)
027000     MOVE WKS-FC-DIA  TO WKS-FECHA-EDITADA(4:2)
027100     MOVE '/'         TO WKS-FECHA-EDITADA(6:1)
027200     MOVE WKS-FC-ANIO TO WKS-FECHA-EDITADA(7:4)
027300*    ENCABEZADO DEL LISTADO.
027400     DISPLAY ' '
027500     DISPLAY '========================================'
027600             '========================================'
027700     DISPLAY 'PFTOTP01 - TOTALES AGREGADOS DEL PATRIMONIO FAMILIAR'
027800     DISPLAY 'FECHA DE CORRIDA: ' WKS-FECHA-EDITADA
027900     DISPLAY '========================================'
028000             '========================================'
028100*    TOTAL-ASSET-VALUE.
028200     MOVE 'TOTAL-ASSET-VALUE (VALOR DE ACTIVOS)'
028300                                    TO WKS-LI-ETIQUETA
028400     MOVE WKS-TOTAL-VALOR-ACTIVOS   TO WKS-LI-VALOR
028500     DISPLAY WKS-LI-ETIQUETA WKS-LI-VALOR
028600*    TOTAL-LIABILITIES.
028700     MOVE 'TOTAL-LIABILITIES (SALDO DE PASIVOS)'
028800                                    TO WKS-LI-ETIQUETA
028900     MOVE WKS-TOTAL-PASIVOS         TO WKS-LI-VALOR
029000     DISPLAY WKS-LI-ETIQUETA WKS-LI-VALOR
029100*    TOTAL-MONTHLY-BURDEN.
029200     MOVE 'TOTAL-MONTHLY-BURDEN (CARGA MENSUAL)'
029300                                    TO WKS-LI-ETIQUETA
029400     MOVE WKS-TOTAL-CARGA-MENSUAL   TO WKS-LI-VALOR
029500     DISPLAY WKS-LI-ETIQUETA WKS-LI-VALOR
029600*    TOTAL-COVERAGE.
029700     MOVE 'TOTAL-COVERAGE (COBERTURA DE SEGUROS)'
029800                                    TO WKS-LI-ETIQUETA
029900     MOVE WKS-TOTAL-COBERTURA       TO WKS-LI-VALOR
030000     DISPLAY WKS-LI-ETIQUETA WKS-LI-VALOR
030100*    TOTAL-MONTHLY-INCOME (SOLO FUENTES MENSUALES, TL-0019).
030200     MOVE 'TOTAL-MONTHLY-INCOME (SOLO MENSUALES)'
030300                                    TO WKS-LI-ETIQUETA
030400     MOVE WKS-TOTAL-INGRESO-MENSUAL TO WKS-LI-VALOR
030500     DISPLAY WKS-LI-ETIQUETA WKS-LI-VALOR
030600*    TOTAL-MONTHLY-EXPENSES (SOLO GASTOS MENSUALES, TL-0019).
030700     MOVE 'TOTAL-MONTHLY-EXPENSES (SOLO MENSUALES)'
030800                                    TO WKS-LI-ETIQUETA
030900     MOVE WKS-TOTAL-GASTO-MENSUAL   TO WKS-LI-VALOR
031000     DISPLAY WKS-LI-ETIQUETA WKS-LI-VALOR
031100*    GASTO NORMALIZADO - INCLUYE TRIMESTRALES/ANUALES PRORRATEADOS,
031200*    A DIFERENCIA DEL TOTAL-MONTHLY-EXPENSES DE ARRIBA.
031300     MOVE 'GASTO MENSUAL NORMALIZADO (VIA PFGASN01)'
031400                                    TO WKS-LI-ETIQUETA
031500     MOVE WKS-TOTAL-GASTO-NORM      TO WKS-LI-VALOR
031600     DISPLAY WKS-LI-ETIQUETA WKS-LI-VALOR
031700     DISPLAY '========================================'
031800             '========================================'
031900*    PIE DEL LISTADO CON LOS CONTADORES DE CONTROL.
032000     DISPLAY 'GASTOS LEIDOS  : ' WKS-CANT-GASTOS-LEIDOS
032100     DISPLAY 'GASTOS VIGENTES: ' WKS-CANT-GASTOS-VIGENTES.
032200 300-IMPRIME-LISTADO-E.  EXIT.
032300******************************************************************
032400*                   MANEJO DE ERRORES FATALES                    *
032500******************************************************************
032600*    ERROR FATAL DE APERTURA DE LA SEGUNDA LECTURA DE GASTOS.
032700 950-ERROR-FATAL SECTION.
032800     DISPLAY '*****************************************'
032900     DISPLAY '* PFTOTP01 - ERROR FATAL DE APERTURA     *'
033000     DISPLAY '* FS-GASTOS   : ' FS-GASTOS
033100     DISPLAY '*****************************************'
033200*    ESTE PROGRAMA ES PRINCIPAL, ASI QUE STOP RUN ES CORRECTO.
033300     MOVE 91 TO RETURN-CODE
033400     STOP RUN.
033500 950-ERROR-FATAL-E.  EXIT.
