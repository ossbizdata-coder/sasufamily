000100******************************************************************
000200* FECHA       : 27/01/1995                                       *
000300* PROGRAMADOR : E. DIAZ RIVERA                                   *
000400* APLICACION  : PATRIMONIO FAMILIAR                              *
000500* PROGRAMA    : PFDASH01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA EL TABLERO DE SALUD FINANCIERA DEL GRUPO    *
000800*             : FAMILIAR.  ACUMULA ACTIVOS, PASIVOS Y SEGUROS    *
000900*             : VIGENTES, CALCULA EL PATRIMONIO NETO, EL PUNTAJE *
001000*             : DE SALUD FINANCIERA (0-100), SU ETIQUETA, EL     *
001100*             : ESTADO DE PREPARACION FUTURA Y EL MENSAJE        *
001200*             : MOTIVACIONAL, Y DESGLOSA ACTIVOS Y PASIVOS POR   *
001300*             : TIPO.                                            *
001400* ARCHIVOS    : ACTIVOS(ENTRADA,SEC), PASIVOS(ENTRADA,SEC),      *
001500*             : SEGUROS(ENTRADA,SEC), TABLERO(SALIDA,SEC)        *
001600* ACCION (ES) : C=CALCULAR TABLERO                               *
001700* INSTALADO   : 27/01/1995                                       *
001800* BPM/RATIONAL: 114402                                           *
001900* NOMBRE      : TABLERO SALUD FINANCIERA PATRIMONIO FAMILIAR     *
002000******************************************************************
002100*  BITACORA DE CAMBIOS                                           *
002200*  FECHA       INIC  TICKET   DESCRIPCION                        *
002300*  ----------  ----  -------  ------------------------------     *
002400*  27/01/1995  EDR   PF-0001  PROGRAMA ORIGINAL                  *
002500*  15/09/1996  EDR   PF-0006  SE AGREGA DESGLOSE POR TIPO DE     *
002600*             :               ACTIVO Y DE PASIVO                 *
002700*  30/03/1998  EDR   PF-0011  REVISION DE SIGLO (AAAA EN FECHAS) *
002800*  11/12/1998  PEDR  Y2K-010  VALIDACION FINAL AMBIENTE Y2K      *
002900*  09/08/2001  PEDR  PF-0017  SE AGREGA MENSAJE MOTIVACIONAL Y   *
003000*             :               ESTADO DE PREPARACION FUTURA       *
003100*  22/04/2004  PEDR  PF-0024  SE AGREGA CARGA MENSUAL POR TIPO   *
003200*             :               DE PASIVO                          *
003300*  26/11/2008  JOL   PF-0029  SE AGREGAN COMENTARIOS DE          *
003400*             :               MANTENIMIENTO PARRAFO POR PARRAFO  *
003500*             :               PARA FACILITAR EL SOPORTE DEL      *
003600*             :               PROGRAMA A FUTUROS TURNOS.  NO SE  *
003700*             :               TOCA LOGICA, SOLO DOCUMENTACION    *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    PFDASH01.
004100 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004200 INSTALLATION.  BANCO INDUSTRIAL, S.A. - PATRIMONIO FAMILIAR.
004300 DATE-WRITTEN.  27/01/1995.
004400 DATE-COMPILED. 26/11/2008.
004500 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004600******************************************************************
004700*  ENVIRONMENT DIVISION - CONFIGURACION DE MAQUINA Y DE ARCHIVOS *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200*    MONEDA LOCAL PARA EDICION DE MONTOS EN REPORTES E IMPRESOS.
005300*    EL DEPARTAMENTO SIEMPRE EDITA EN QUETZALES, NUNCA EN OTRA
005400*    MONEDA, POR ESO EL SIGNO VA FIJO AQUI Y NO POR PARAMETRO.
005500     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*    ARCHIVOS DE ENTRADA: LOS TRES MAESTROS DEL GRUPO FAMILIAR.
005900*    LOS TRES SON SECUENCIALES POR LINEA (LINE SEQUENTIAL), NO
006000*    TIENEN LLAVE Y SE LEEN COMPLETOS EN CADA CORRIDA.
006100     SELECT ACTIVOS  ASSIGN TO ACTIVOS
006200                     ORGANIZATION IS LINE SEQUENTIAL
006300                     FILE STATUS  IS FS-ACTIVOS.
006400     SELECT PASIVOS  ASSIGN TO PASIVOS
006500                     ORGANIZATION IS LINE SEQUENTIAL
006600                     FILE STATUS  IS FS-PASIVOS.
006700     SELECT SEGUROS  ASSIGN TO SEGUROS
006800                     ORGANIZATION IS LINE SEQUENTIAL
006900                     FILE STATUS  IS FS-SEGUROS.
007000*    ARCHIVO DE SALIDA: UN RENGLON POR CORRIDA CON EL TABLERO
007100*    COMPLETO (TOTALES, PUNTAJE, ETIQUETAS Y TABLAS DE RESUMEN).
007200     SELECT TABLERO  ASSIGN TO TABLERO
007300                     ORGANIZATION IS LINE SEQUENTIAL
007400                     FILE STATUS  IS FS-TABLERO.
007500 DATA DIVISION.
007600 FILE SECTION.
007700******************************************************************
007800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007900******************************************************************
008000*   MAESTRO DE ACTIVOS DEL GRUPO FAMILIAR (LAYOUT EN COPYBOOK
008100*   PFACT01, COMPARTIDO CON PFPROY01, PFTOTL01 Y PFTOTP01).
008200 FD  ACTIVOS.
008300     COPY PFACT01.
008400*   MAESTRO DE PASIVOS DEL GRUPO FAMILIAR (LAYOUT PFPAS01).
008500 FD  PASIVOS.
008600     COPY PFPAS01.
008700*   MAESTRO DE POLIZAS DE SEGURO DEL GRUPO FAMILIAR (PFSEG01).
008800 FD  SEGUROS.
008900     COPY PFSEG01.
009000*   TABLERO DE SALUD FINANCIERA (SALIDA, LAYOUT PFTAB01).
009100 FD  TABLERO.
009200     COPY PFTAB01.
009300 WORKING-STORAGE SECTION.
009400******************************************************************
009500*  IDENTIFICADOR DEL PROGRAMA - SE USA EN LOS MENSAJES DE ERROR   *
009600*  DE 950-ERROR-FATAL PARA QUE EL OPERADOR SEPA QUE MODULO FALLO. *
009700*  CAMPO SUELTO, NO ES PARTE DE NINGUN GRUPO - VA A NIVEL 77      *
009800*  COMO EN LOS PROGRAMAS DE CONSULTA CICS DEL DEPARTAMENTO.       *
009900******************************************************************
010000 77  PROGRAMA                     PIC X(08) VALUE 'PFDASH01'.
010100******************************************************************
010200*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
010300******************************************************************
010400*    UN CAMPO DE STATUS POR ARCHIVO, TODOS NUMERICOS DE DOS
010500*    POSICIONES Y EN CERO AL INICIO (CONVENCION DEL DEPARTAMENTO:
010600*    "IGUAL A CERO" ES EXITO, CUALQUIER OTRO VALOR ES ANORMAL).
010700 01  WKS-STATUS.
010800*    STATUS DE OPEN/READ/WRITE DEL MAESTRO DE ACTIVOS.
010900     02  FS-ACTIVOS               PIC 9(02) VALUE ZEROES.
011000*    STATUS DE OPEN/READ/WRITE DEL MAESTRO DE PASIVOS.
011100     02  FS-PASIVOS               PIC 9(02) VALUE ZEROES.
011200*    STATUS DE OPEN/READ/WRITE DEL MAESTRO DE SEGUROS.
011300     02  FS-SEGUROS               PIC 9(02) VALUE ZEROES.
011400*    STATUS DE OPEN/WRITE DEL TABLERO DE SALIDA.
011500     02  FS-TABLERO               PIC 9(02) VALUE ZEROES.
011600*    RELLENO PARA REDONDEAR EL GRUPO A UN MULTIPLO DE 4 BYTES.
011700     02  FILLER                   PIC X(04).
011800*    ARCHIVO/ACCION SE LLENAN ANTES DE CADA PERFORM A
011900*    950-ERROR-FATAL PARA QUE EL MENSAJE DE CONSOLA DIGA
012000*    EXACTAMENTE QUE OPERACION (OPEN/READ/WRITE) FALLO Y SOBRE
012100*    QUE ARCHIVO.  LLAVE QUEDA RESERVADA PARA UN FUTURO ACCESO
012200*    INDEXADO QUE EL DEPARTAMENTO AUN NO HA PEDIDO.
012300 01  ARCHIVO                      PIC X(08) VALUE SPACES.
012400 01  ACCION                       PIC X(10) VALUE SPACES.
012500 01  LLAVE                        PIC X(32) VALUE SPACES.
012600******************************************************************
012700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012800******************************************************************
012900*    CONTADORES DE LECTURAS POR ARCHIVO (SOLO PARA DEPURACION Y
013000*    PARA CUALQUIER ESTADISTICA QUE PIDA EL DEPARTAMENTO A
013100*    FUTURO) MAS EL SUBINDICE GENERICO USADO EN LAS TABLAS DE
013200*    CATALOGO MAS ABAJO.
013300 01  WKS-CONTADORES.
013400*    CUANTOS REGISTROS DE ACTIVOS SE LEYERON EN TOTAL (VIGENTES
013500*    Y DADOS DE BAJA), NO SOLO LOS QUE ENTRARON AL ACUMULADOR.
013600     02  WKS-LECT-ACTIVOS         PIC 9(05) COMP VALUE ZEROES.
013700*    IDEM PARA EL MAESTRO DE PASIVOS.
013800     02  WKS-LECT-PASIVOS         PIC 9(05) COMP VALUE ZEROES.
013900*    IDEM PARA EL MAESTRO DE SEGUROS.
014000     02  WKS-LECT-SEGUROS         PIC 9(05) COMP VALUE ZEROES.
014100*    SUBINDICE DE USO GENERAL, NO SE USA ACTUALMENTE PERO SE
014200*    DEJA DECLARADO PARA CUALQUIER RECORRIDO ADICIONAL QUE
014300*    PIDA EL DEPARTAMENTO SOBRE LAS TABLAS DE CATALOGO.
014400*    RESERVADO, HOY SIN USO ACTIVO.
014500     02  WKS-SUB-TIPO             PIC 9(02) COMP VALUE ZEROES.
014600*    RELLENO DE ALINEACION.
014700     02  FILLER                   PIC X(04).
014800*    DISPARADORES DE FIN DE ARCHIVO (PATRON READ-AHEAD).  CADA
014900*    UNO SE PRUEBA EN EL PERFORM...UNTIL DEL PARRAFO QUE LEE EL
015000*    ARCHIVO CORRESPONDIENTE.
015100 01  WKS-DISPARADORES.
015200     02  WKS-FIN-ACTIVOS          PIC 9(01) VALUE ZEROES.
015300*    SE PRENDE EN 1010-LEE-ACTIVOS AL LLEGAR A FIN DE ARCHIVO.
015400         88  FIN-ACTIVOS                     VALUE 1.
015500     02  WKS-FIN-PASIVOS          PIC 9(01) VALUE ZEROES.
015600*    SE PRENDE EN 1110-LEE-PASIVOS AL LLEGAR A FIN DE ARCHIVO.
015700         88  FIN-PASIVOS                     VALUE 1.
015800     02  WKS-FIN-SEGUROS          PIC 9(01) VALUE ZEROES.
015900*    SE PRENDE EN 1210-LEE-SEGUROS AL LLEGAR A FIN DE ARCHIVO.
016000         88  FIN-SEGUROS                     VALUE 1.
016100*    RELLENO DE ALINEACION.
016200     02  FILLER                   PIC X(04).
016300******************************************************************
016400*                   ACUMULADORES DEL TABLERO                     *
016500******************************************************************
016600*    ESTOS SEIS CAMPOS SE VAN LLENANDO A LO LARGO DE LOS PASOS    *
016700*    1, 2 Y 3 DEL BATCH FLOW Y SE VUELCAN AL RENGLON DE SALIDA    *
016800*    EN 1300-CALCULA-PUNTAJE.  NO SE COMPARTEN CON PFTOTL01 -     *
016900*    CADA PROGRAMA HACE SU PROPIA PASADA POR LOS MAESTROS.        *
017000 01  WKS-ACUMULADORES.
017100*    TOTAL-ASSET-VALUE (PASO 1).
017200     02  WKS-TOTAL-ACTIVOS        PIC S9(13)V9(2) VALUE ZEROES.
017300*    TOTAL-LIABILITIES (PASO 2).
017400     02  WKS-TOTAL-PASIVOS        PIC S9(13)V9(2) VALUE ZEROES.
017500*    TOTAL-MONTHLY-BURDEN (PASO 2).
017600     02  WKS-TOTAL-CARGA-MENSUAL  PIC S9(13)V9(2) VALUE ZEROES.
017700*    TOTAL-COVERAGE (PASO 3).
017800     02  WKS-TOTAL-COBERTURA      PIC S9(13)V9(2) VALUE ZEROES.
017900*    CANTIDAD DE POLIZAS VIGENTES (PASO 3).
018000*    CONTADOR COMP, NO ES MONTO.
018100     02  WKS-TOTAL-POLIZAS        PIC 9(05) COMP VALUE ZEROES.
018200*    ACTIVOS MENOS PASIVOS (PASO 4).
018300     02  WKS-PATRIMONIO-NETO      PIC S9(13)V9(2) VALUE ZEROES.
018400*    RELLENO DE ALINEACION.
018500     02  FILLER                   PIC X(04).
018600******************************************************************
018700*          CAMPOS DE TRABAJO PARA EL CALCULO DEL PUNTAJE         *
018800******************************************************************
018900*    WKS-BASE-DIVISOR EVITA DIVISION ENTRE CERO CUANDO NO HAY
019000*    ACTIVOS (SE SUMA 1 AL TOTAL DE ACTIVOS).  WKS-RAZON-DEUDA Y
019100*    WKS-RAZON-COBERTURA SE REDONDEAN DIRECTO A 2 DECIMALES CON
019200*    DIVIDE...ROUNDED PARA NO ARRASTRAR RESIDUOS DE TRUNCADO.
019300*    WKS-DIVISION-AUX ES EL CAMPO PUENTE PARA TRUNCAR A ENTERO
019400*    LAS FORMULAS DE PENALIZACION Y BONO (VER 1300 MAS ABAJO).
019500 01  WKS-CALCULO-PUNTAJE.
019600     02  WKS-BASE-DIVISOR         PIC S9(13)V9(2) VALUE ZEROES.
019700     02  WKS-RAZON-DEUDA          PIC S9(3)V9(2) VALUE ZEROES.
019800     02  WKS-RAZON-COBERTURA      PIC S9(3)V9(2) VALUE ZEROES.
019900*    DEBT-PENALTY YA TRUNCADO A ENTERO.
020000     02  WKS-PENALIZ-DEUDA        PIC S9(5) COMP VALUE ZEROES.
020100*    COVERAGE-BONUS YA TRUNCADO Y RECORTADO A MAXIMO 30.
020200     02  WKS-BONO-COBERTURA       PIC S9(5) COMP VALUE ZEROES.
020300*    WEALTH-BONUS YA TRUNCADO Y RECORTADO A MAXIMO 20.
020400     02  WKS-BONO-PATRIMONIO      PIC S9(5) COMP VALUE ZEROES.
020500     02  WKS-DIVISION-AUX         PIC S9(13)V9(4) VALUE ZEROES.
020600*    PUNTAJE DE SALUD FINANCIERA YA RECORTADO A [0,100].
020700     02  WKS-PUNTAJE-CALC         PIC S9(5) COMP VALUE ZEROES.
020800*    RELLENO DE ALINEACION.
020900     02  FILLER                   PIC X(04).
021000******************************************************************
021100*    TABLA FIJA DE TIPOS DE ACTIVO (13 TIPOS DEL CATALOGO)       *
021200******************************************************************
021300*    CATALOGO CERRADO DEL DEPARTAMENTO - LOS MISMOS 13 TIPOS QUE
021400*    ACEPTA ACT-TIPO EN PFACT01.CPY.  SE CARGA POR FILLER-
021500*    LITERAL Y SE REDEFINE COMO TABLA INDEXADA PARA PODER USAR
021600*    SEARCH EN 1510-CLASIFICA-ACTIVO (PF-0006).  EL ORDEN DE
021700*    LOS FILLER NO IMPORTA PARA EL SEARCH LINEAL, PERO SE
021800*    RESPETA EL ORDEN DEL CATALOGO OFICIAL PARA FACILITAR LA
021900*    LECTURA DEL LISTADO FUENTE.
022000 01  TABLA-TIPOS-ACTIVO.
022100*    TERRENOS.
022200     02  FILLER  PIC X(20) VALUE 'LAND'.
022300*    CASAS/BIENES INMUEBLES DE HABITACION.
022400     02  FILLER  PIC X(20) VALUE 'HOUSE'.
022500*    VEHICULOS.
022600     02  FILLER  PIC X(20) VALUE 'VEHICLE'.
022700*    DEPOSITOS A PLAZO FIJO.
022800     02  FILLER  PIC X(20) VALUE 'FIXED_DEPOSIT'.
022900*    CUENTAS DE AHORRO.
023000     02  FILLER  PIC X(20) VALUE 'SAVINGS'.
023100*    ACCIONES/INVERSIONES BURSATILES.
023200     02  FILLER  PIC X(20) VALUE 'SHARES'.
023300*    FONDO DE PREVISION LABORAL (EPF).
023400     02  FILLER  PIC X(20) VALUE 'EPF'.
023500*    FONDO DE RETIRO/JUBILACION.
023600     02  FILLER  PIC X(20) VALUE 'RETIREMENT_FUND'.
023700*    ORO Y METALES PRECIOSOS.
023800     02  FILLER  PIC X(20) VALUE 'GOLD'.
023900*    EFECTIVO EN MANO.
024000     02  FILLER  PIC X(20) VALUE 'CASH'.
024100*    DEPOSITOS BANCARIOS A LA VISTA.
024200     02  FILLER  PIC X(20) VALUE 'BANK_DEPOSIT'.
024300*    VALOR DE RESCATE DE POLIZAS CON COMPONENTE DE INVERSION.
024400     02  FILLER  PIC X(20) VALUE 'INSURANCE_INVESTMENT'.
024500*    CUALQUIER OTRO ACTIVO NO CATALOGADO ARRIBA.
024600     02  FILLER  PIC X(20) VALUE 'OTHER'.
024700*    REDEFINICION DE LA TABLA ANTERIOR COMO ARREGLO INDEXADO -
024800*    ES EL PATRON QUE USA TODO EL DEPARTAMENTO PARA CATALOGOS
024900*    CHICOS Y FIJOS QUE NO VALE LA PENA LEER DE UN ARCHIVO.
025000 01  TABLA-TIPOS-ACTIVO-R REDEFINES TABLA-TIPOS-ACTIVO.
025100     02  WKS-TIPO-ACTIVO OCCURS 13 TIMES
025200         INDEXED BY WKS-IDX-TA        PIC X(20).
025300******************************************************************
025400*    TABLA FIJA DE TIPOS DE PASIVO (6 TIPOS DEL CATALOGO)        *
025500******************************************************************
025600*    MISMA IDEA QUE LA TABLA DE ACTIVO PERO PARA LOS 6 TIPOS DE
025700*    PASIVO DE PFPAS01.CPY (PF-0024 AGREGO EL DESGLOSE DE CARGA
025800*    MENSUAL POR TIPO, VER 1600/1610 MAS ABAJO).
025900 01  TABLA-TIPOS-PASIVO.
026000*    PRESTAMO HIPOTECARIO.
026100     02  FILLER  PIC X(20) VALUE 'HOME_LOAN'.
026200*    PRESTAMO VEHICULAR.
026300     02  FILLER  PIC X(20) VALUE 'VEHICLE_LOAN'.
026400*    PRESTAMO PERSONAL.
026500     02  FILLER  PIC X(20) VALUE 'PERSONAL_LOAN'.
026600*    PRESTAMO EDUCATIVO.
026700     02  FILLER  PIC X(20) VALUE 'EDUCATION_LOAN'.
026800*    SALDO DE TARJETA DE CREDITO.
026900     02  FILLER  PIC X(20) VALUE 'CREDIT_CARD'.
027000*    CUALQUIER OTRO PASIVO NO CATALOGADO ARRIBA.
027100     02  FILLER  PIC X(20) VALUE 'OTHER'.
027200*    REDEFINICION INDEXADA, IGUAL QUE LA TABLA DE ACTIVO.
027300 01  TABLA-TIPOS-PASIVO-R REDEFINES TABLA-TIPOS-PASIVO.
027400     02  WKS-TIPO-PASIVO OCCURS 6 TIMES
027500         INDEXED BY WKS-IDX-TP        PIC X(20).
027600*    FECHA DE CORRIDA, RECIBIDA POR SYSIN Y GRABADA TAL CUAL EN
027700*    EL RENGLON DEL TABLERO (TAB-FECHA-CORRIDA).
027800 01  WKS-FECHA-CORRIDA               PIC 9(08) VALUE ZEROES.
027900*    REDEFINICION PARA DESGLOSAR ANIO/MES/DIA POR SI ALGUN DIA
028000*    EL DEPARTAMENTO PIDE VALIDAR O EDITAR LA FECHA DE CORRIDA
028100*    POR PARTES; HOY SOLO SE USA EL CAMPO COMPUESTO.
028200 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
028300     02  WKS-FCA-ANIO                 PIC 9(04).
028400*    MES DE LA FECHA DE CORRIDA (01-12).
028500     02  WKS-FCA-MES                  PIC 9(02).
028600*    DIA DE LA FECHA DE CORRIDA (01-31).
028700     02  WKS-FCA-DIA                  PIC 9(02).
028800 PROCEDURE DIVISION.
028900*    A PARTIR DE AQUI, TODA LA LOGICA DEL PROGRAMA.
029000******************************************************************
029100*               S E C C I O N    P R I N C I P A L               *
029200******************************************************************
029300*    ORDEN FIJO DEL BATCH FLOW (PASOS 1 AL 9 DEL DISENO):
029400*    ABRIR, INICIALIZAR TABLAS DE CATALOGO, ACUMULAR LOS TRES
029500*    MAESTROS, CALCULAR PUNTAJE Y ETIQUETAS, RELEER ACTIVOS Y
029600*    PASIVOS PARA EL DESGLOSE POR TIPO, ESCRIBIR EL TABLERO.
029700*    NO SE PUEDE ALTERAR EL ORDEN: 1300 NECESITA LOS TOTALES DE
029800*    1000/1100/1200 YA ACUMULADOS, Y 1500/1600 NECESITAN QUE
029900*    020 YA HAYA DEJADO LAS CASILLAS DE LA TABLA EN CERO.
030000 000-MAIN SECTION.
030100*    PASO 0 - APERTURA DE ARCHIVOS Y CARGA DE CATALOGOS.
030200     PERFORM 010-APERTURA-ARCHIVOS
030300     PERFORM 020-INICIALIZA-TABLERO
030400*    PASOS 1, 2 Y 3 - ACUMULACION DE LOS TRES MAESTROS.
030500     PERFORM 1000-ACUMULA-ACTIVOS
030600     PERFORM 1100-ACUMULA-PASIVOS
030700     PERFORM 1200-ACUMULA-SEGUROS
030800*    PASOS 4 Y 5 - PATRIMONIO NETO Y PUNTAJE DE SALUD.
030900     PERFORM 1300-CALCULA-PUNTAJE
031000*    PASO 6 - ETIQUETA, PREPARACION FUTURA Y MENSAJE.
031100     PERFORM 1400-DERIVA-ETIQUETAS
031200*    PASOS 7 Y 8 - RELECTURA PARA DESGLOSE POR TIPO.
031300     PERFORM 1500-AGRUPA-ACTIVOS
031400     PERFORM 1600-AGRUPA-PASIVOS
031500*    PASO 9 - ESCRITURA DEL TABLERO Y CIERRE.
031600     PERFORM 1700-ESCRIBE-TABLERO
031700     PERFORM 900-CIERRA-ARCHIVOS
031800     STOP RUN.
031900 000-MAIN-E.  EXIT.
032000
032100******************************************************************
032200*  ABRE LOS TRES MAESTROS DE ENTRADA Y EL TABLERO DE SALIDA.      *
032300*  CUALQUIER FALLA DE OPEN ES FATAL - NO TIENE SENTIDO SEGUIR     *
032400*  SI FALTA UN ARCHIVO DE ENTRADA O NO SE PUDO ABRIR LA SALIDA.   *
032500******************************************************************
032600 010-APERTURA-ARCHIVOS SECTION.
032700*    LA FECHA DE CORRIDA LA MANDA EL JCL/PROCEDIMIENTO POR
032800*    SYSIN - NO SE CALCULA AQUI, SOLO SE RECIBE Y SE GRABA.
032900*    ESTE ES EL UNICO DATO QUE SE RECIBE POR SYSIN.
033000     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
033100*    LOS TRES MAESTROS SE ABREN DE ENTRADA Y EL TABLERO DE
033200*    SALIDA EN UN SOLO OPEN, COMO EN EL RESTO DE LOS PROGRAMAS
033300*    DEL DEPARTAMENTO.
033400     OPEN INPUT  ACTIVOS
033500                 PASIVOS
033600                 SEGUROS
033700          OUTPUT TABLERO
033800*    SE VALIDA CADA FILE STATUS POR SEPARADO PARA QUE EL
033900*    MENSAJE DE ERROR (950-ERROR-FATAL) DIGA CON PRECISION CUAL
034000*    DE LOS CUATRO ARCHIVOS FUE EL QUE NO ABRIO.
034100*    ACTIVOS.
034200     IF FS-ACTIVOS NOT EQUAL 0
034300        MOVE 'OPEN'    TO ACCION
034400        MOVE 'ACTIVOS' TO ARCHIVO
034500        PERFORM 950-ERROR-FATAL
034600     END-IF
034700*    PASIVOS.
034800     IF FS-PASIVOS NOT EQUAL 0
034900        MOVE 'OPEN'    TO ACCION
035000        MOVE 'PASIVOS' TO ARCHIVO
035100        PERFORM 950-ERROR-FATAL
035200     END-IF
035300*    SEGUROS.
035400     IF FS-SEGUROS NOT EQUAL 0
035500        MOVE 'OPEN'    TO ACCION
035600        MOVE 'SEGUROS' TO ARCHIVO
035700        PERFORM 950-ERROR-FATAL
035800     END-IF
035900*    TABLERO (SALIDA).
036000     IF FS-TABLERO NOT EQUAL 0
036100        MOVE 'OPEN'    TO ACCION
036200        MOVE 'TABLERO' TO ARCHIVO
036300        PERFORM 950-ERROR-FATAL
036400     END-IF.
036500 010-APERTURA-ARCHIVOS-E.  EXIT.
036600
036700******************************************************************
036800*  DEJA EL RENGLON DE SALIDA EN CEROS/ESPACIOS Y PRECARGA LAS     *
036900*  TABLAS DE RESUMEN POR TIPO DE ACTIVO Y DE PASIVO CON EL        *
037000*  NOMBRE DE CADA TIPO Y CANTIDAD/VALOR EN CERO, PARA QUE LOS     *
037100*  PARRAFOS 1510/1610 SOLO TENGAN QUE SUMAR SOBRE ESAS CASILLAS. *
037200******************************************************************
037300 020-INICIALIZA-TABLERO SECTION.
037400*    INITIALIZE DEJA TODO EL RENGLON EN CEROS/ESPACIOS ANTES DE
037500*    QUE 1300 EMPIECE A LLENAR LOS TOTALES Y EL PUNTAJE.
037600     INITIALIZE REG-TABLERO
037700     MOVE WKS-FECHA-CORRIDA TO TAB-FECHA-CORRIDA
037800*    CARGA LA TABLA DE RESUMEN DE ACTIVOS, UNA CASILLA POR CADA
037900*    UNO DE LOS 13 TIPOS DEL CATALOGO.
038000     SET WKS-IDX-TA TO 1
038100     PERFORM 021-CARGA-TIPO-ACTIVO UNTIL WKS-IDX-TA > 13
038200*    CARGA LA TABLA DE RESUMEN DE PASIVOS, UNA CASILLA POR CADA
038300*    UNO DE LOS 6 TIPOS DEL CATALOGO.
038400     SET WKS-IDX-TP TO 1
038500     PERFORM 022-CARGA-TIPO-PASIVO UNTIL WKS-IDX-TP > 6.
038600 020-INICIALIZA-TABLERO-E.  EXIT.
038700
038800*    UNA CASILLA POR TIPO DE ACTIVO: NOMBRE DEL TIPO, CANTIDAD Y
038900*    VALOR TOTAL EN CERO.  SE APOYA EN EL SUBINDICE WKS-IDX-TA
039000*    PARA IR LLENANDO LA TABLA DE SALIDA EN EL MISMO ORDEN QUE
039100*    LA TABLA DE CATALOGO EN MEMORIA.
039200 021-CARGA-TIPO-ACTIVO SECTION.
039300*    NOMBRE DEL TIPO, TOMADO DE LA TABLA DE CATALOGO.
039400     MOVE WKS-TIPO-ACTIVO(WKS-IDX-TA)
039500                          TO TAB-RTA-TIPO(WKS-IDX-TA)
039600*    CANTIDAD Y VALOR ARRANCAN EN CERO, SE LLENAN EN 1510.
039700     MOVE ZEROES          TO TAB-RTA-CANTIDAD(WKS-IDX-TA)
039800     MOVE ZEROES          TO TAB-RTA-VALOR-TOTAL(WKS-IDX-TA)
039900*    SIGUIENTE CASILLA DE LA TABLA.
040000     SET WKS-IDX-TA UP BY 1.
040100 021-CARGA-TIPO-ACTIVO-E.  EXIT.
040200
040300*    UNA CASILLA POR TIPO DE PASIVO: NOMBRE DEL TIPO, CANTIDAD,
040400*    SALDO PENDIENTE Y CARGA MENSUAL EN CERO (PF-0024).
040500 022-CARGA-TIPO-PASIVO SECTION.
040600*    NOMBRE DEL TIPO, TOMADO DE LA TABLA DE CATALOGO.
040700     MOVE WKS-TIPO-PASIVO(WKS-IDX-TP)
040800                          TO TAB-RTP-TIPO(WKS-IDX-TP)
040900*    CANTIDAD, SALDO Y CARGA MENSUAL ARRANCAN EN CERO.
041000     MOVE ZEROES          TO TAB-RTP-CANTIDAD(WKS-IDX-TP)
041100     MOVE ZEROES          TO TAB-RTP-TOTAL-PENDIENTE(WKS-IDX-TP)
041200     MOVE ZEROES          TO TAB-RTP-CARGA-MENSUAL(WKS-IDX-TP)
041300*    SIGUIENTE CASILLA DE LA TABLA.
041400     SET WKS-IDX-TP UP BY 1.
041500 022-CARGA-TIPO-PASIVO-E.  EXIT.
041600******************************************************************
041700*   PASO 1 (BATCH FLOW) - ACUMULA TOTAL DE ACTIVOS VIGENTES      *
041800******************************************************************
041900*    PATRON LECTURA-ADELANTADA: SE LEE UN REGISTRO ANTES DE
042000*    ENTRAR AL PERFORM Y OTRO AL FINAL DE CADA VUELTA, PARA QUE
042100*    EL UNTIL PRUEBE EL DISPARADOR ANTES DE PROCESAR BASURA.
042200 1000-ACUMULA-ACTIVOS SECTION.
042300     PERFORM 1010-LEE-ACTIVOS
042400     PERFORM 1020-SUMA-ACTIVO UNTIL FIN-ACTIVOS.
042500 1000-ACUMULA-ACTIVOS-E.  EXIT.
042600
042700*    ESTE PARRAFO SE REUTILIZA DESDE 1500-AGRUPA-ACTIVOS PARA LA
042800*    SEGUNDA PASADA (RELECTURA) - POR ESO SOLO SABE LEER, NO
042900*    SUMAR; LA SUMA VIVE EN 1020 Y LA CLASIFICACION EN 1510.
043000 1010-LEE-ACTIVOS SECTION.
043100*    AL LLEGAR A FIN DE ARCHIVO SE PRENDE EL DISPARADOR Y EL
043200*    PERFORM...UNTIL DEL PARRAFO QUE LLAMO SALE DEL CICLO.
043300     READ ACTIVOS
043400          AT END SET FIN-ACTIVOS TO TRUE
043500     END-READ
043600*    STATUS 10 ES FIN DE ARCHIVO NORMAL, NO ES ERROR - POR ESO
043700*    SE EXCLUYE DE LA VALIDACION.
043800     IF FS-ACTIVOS NOT EQUAL 0 AND 10
043900        MOVE 'READ'    TO ACCION
044000        MOVE 'ACTIVOS' TO ARCHIVO
044100        PERFORM 950-ERROR-FATAL
044200     END-IF.
044300 1010-LEE-ACTIVOS-E.  EXIT.
044400
044500*    TOTAL-ASSET-VALUE: SOLO SUMA ACT-VALOR-ACTUAL DE ACTIVOS
044600*    VIGENTES (SIN BAJA LOGICA).  LOS DADOS DE BAJA SE LEEN
044700*    IGUAL PERO NO ENTRAN AL ACUMULADOR.
044800 1020-SUMA-ACTIVO SECTION.
044900*    EL CONTADOR DE LECTURAS SUBE SIEMPRE, VIGENTE O NO.
045000     ADD 1 TO WKS-LECT-ACTIVOS
045100     IF ACT-VIGENTE
045200        ADD ACT-VALOR-ACTUAL TO WKS-TOTAL-ACTIVOS
045300     END-IF
045400*    SIGUIENTE VUELTA DEL CICLO: SE ADELANTA LA LECTURA.
045500*    SIGUIENTE VUELTA DEL CICLO: SE ADELANTA LA LECTURA.
045600     PERFORM 1010-LEE-ACTIVOS.
045700 1020-SUMA-ACTIVO-E.  EXIT.
045800******************************************************************
045900*  PASO 2 (BATCH FLOW) - ACUMULA PASIVOS Y CARGA MENSUAL         *
046000******************************************************************
046100*    MISMO PATRON DE LECTURA-ADELANTADA QUE EL PASO 1, AHORA
046200*    SOBRE EL MAESTRO DE PASIVOS.
046300 1100-ACUMULA-PASIVOS SECTION.
046400     PERFORM 1110-LEE-PASIVOS
046500     PERFORM 1120-SUMA-PASIVO UNTIL FIN-PASIVOS.
046600 1100-ACUMULA-PASIVOS-E.  EXIT.
046700
046800*    REUTILIZADO TAMBIEN DESDE 1600-AGRUPA-PASIVOS PARA LA
046900*    RELECTURA DEL PASO 8.
047000 1110-LEE-PASIVOS SECTION.
047100     READ PASIVOS
047200          AT END SET FIN-PASIVOS TO TRUE
047300     END-READ
047400     IF FS-PASIVOS NOT EQUAL 0 AND 10
047500        MOVE 'READ'    TO ACCION
047600        MOVE 'PASIVOS' TO ARCHIVO
047700        PERFORM 950-ERROR-FATAL
047800     END-IF.
047900 1110-LEE-PASIVOS-E.  EXIT.
048000
048100*    TOTAL-LIABILITIES Y TOTAL-MONTHLY-BURDEN: AMBOS SOLO PARA
048200*    PASIVOS VIGENTES, IGUAL QUE PFTOTL01.
048300 1120-SUMA-PASIVO SECTION.
048400     ADD 1 TO WKS-LECT-PASIVOS
048500     IF PAS-VIGENTE
048600*    SALDO PENDIENTE VA A TOTAL-LIABILITIES.
048700        ADD PAS-SALDO-PENDIENTE TO WKS-TOTAL-PASIVOS
048800*    PAGO MENSUAL VA A TOTAL-MONTHLY-BURDEN.
048900        ADD PAS-PAGO-MENSUAL    TO WKS-TOTAL-CARGA-MENSUAL
049000     END-IF
049100*    SIGUIENTE VUELTA DEL CICLO: SE ADELANTA LA LECTURA.
049200     PERFORM 1110-LEE-PASIVOS.
049300 1120-SUMA-PASIVO-E.  EXIT.
049400******************************************************************
049500*  PASO 3 (BATCH FLOW) - ACUMULA COBERTURA Y POLIZAS VIGENTES    *
049600******************************************************************
049700*    MISMO PATRON, SOBRE EL MAESTRO DE SEGUROS.
049800 1200-ACUMULA-SEGUROS SECTION.
049900     PERFORM 1210-LEE-SEGUROS
050000     PERFORM 1220-SUMA-SEGURO UNTIL FIN-SEGUROS.
050100 1200-ACUMULA-SEGUROS-E.  EXIT.
050200
050300*    LECTURA ADELANTADA DEL MAESTRO DE SEGUROS.
050400 1210-LEE-SEGUROS SECTION.
050500     READ SEGUROS
050600          AT END SET FIN-SEGUROS TO TRUE
050700     END-READ
050800     IF FS-SEGUROS NOT EQUAL 0 AND 10
050900        MOVE 'READ'    TO ACCION
051000        MOVE 'SEGUROS' TO ARCHIVO
051100        PERFORM 950-ERROR-FATAL
051200     END-IF.
051300 1210-LEE-SEGUROS-E.  EXIT.
051400
051500*    TOTAL-COVERAGE: SUMA SEG-VALOR-ASEGURADO DE POLIZAS
051600*    VIGENTES, MAS EL CONTEO DE POLIZAS VIGENTES PARA
051700*    TAB-TOTAL-POLIZAS-SEGURO.
051800 1220-SUMA-SEGURO SECTION.
051900     ADD 1 TO WKS-LECT-SEGUROS
052000     IF SEG-VIGENTE
052100        ADD SEG-VALOR-ASEGURADO TO WKS-TOTAL-COBERTURA
052200        ADD 1 TO WKS-TOTAL-POLIZAS
052300     END-IF
052400*    SIGUIENTE VUELTA DEL CICLO: SE ADELANTA LA LECTURA.
052500     PERFORM 1210-LEE-SEGUROS.
052600 1220-SUMA-SEGURO-E.  EXIT.
052700******************************************************************
052800*  PASO 4 Y 5 (BATCH FLOW) - PATRIMONIO NETO Y PUNTAJE           *
052900******************************************************************
053000*    PATRIMONIO NETO = ACTIVOS - PASIVOS, SIN CONDICION.  EL
053100*    PUNTAJE (0-100) SOLO SE CALCULA SI HAY ACTIVOS; SIN ACTIVOS
053200*    EL PUNTAJE QUEDA EN CERO POR DEFINICION DEL DEPARTAMENTO.
053300 1300-CALCULA-PUNTAJE SECTION.
053400*    PASO 4 - PATRIMONIO NETO.
053500     SUBTRACT WKS-TOTAL-PASIVOS FROM WKS-TOTAL-ACTIVOS
053600              GIVING WKS-PATRIMONIO-NETO
053700*    PASO 5 - PUNTAJE DE SALUD FINANCIERA.
053800     IF WKS-TOTAL-ACTIVOS = ZEROES
053900        MOVE ZEROES TO WKS-PUNTAJE-CALC
054000     ELSE
054100*    BASE-DIVISOR = TOTAL-ACTIVOS + 1 (EVITA DIVISION ENTRE
054200*    CERO Y AMORTIGUA LA RAZON CUANDO EL PATRIMONIO ES CHICO)
054300        ADD WKS-TOTAL-ACTIVOS 1 GIVING WKS-BASE-DIVISOR
054400*    RAZON DE DEUDA = PASIVOS / BASE-DIVISOR.
054500        DIVIDE WKS-TOTAL-PASIVOS BY WKS-BASE-DIVISOR
054600               GIVING WKS-RAZON-DEUDA    ROUNDED
054700*    RAZON DE COBERTURA = COBERTURA DE SEGUROS / BASE-DIVISOR.
054800        DIVIDE WKS-TOTAL-COBERTURA BY WKS-BASE-DIVISOR
054900               GIVING WKS-RAZON-COBERTURA ROUNDED
055000*--->    DEBT-PENALTY = TRUNCA(RAZON-DEUDA * 30)
055100        COMPUTE WKS-DIVISION-AUX = WKS-RAZON-DEUDA * 30
055200        MOVE WKS-DIVISION-AUX TO WKS-PENALIZ-DEUDA
055300*--->    COVERAGE-BONUS = MIN(30, TRUNCA(RAZON-COBERT * 100))
055400        COMPUTE WKS-DIVISION-AUX = WKS-RAZON-COBERTURA * 100
055500        MOVE WKS-DIVISION-AUX TO WKS-BONO-COBERTURA
055600*    RECORTE DE COVERAGE-BONUS A 30 COMO TOPE MAXIMO.
055700        IF WKS-BONO-COBERTURA > 30
055800           MOVE 30 TO WKS-BONO-COBERTURA
055900        END-IF
056000*--->    WEALTH-BONUS = MIN(20, TRUNCA(TOTAL-ACTIVOS / 1000000))
056100        COMPUTE WKS-DIVISION-AUX =
056200                WKS-TOTAL-ACTIVOS / 1000000
056300        MOVE WKS-DIVISION-AUX TO WKS-BONO-PATRIMONIO
056400*    RECORTE DE WEALTH-BONUS A 20 COMO TOPE MAXIMO.
056500        IF WKS-BONO-PATRIMONIO > 20
056600           MOVE 20 TO WKS-BONO-PATRIMONIO
056700        END-IF
056800*--->    PUNTAJE = 50 - DEBT-PENALTY + COVERAGE-BONUS +
056900*--->              WEALTH-BONUS, RECORTADO A [0,100]
057000        COMPUTE WKS-PUNTAJE-CALC = 50 - WKS-PENALIZ-DEUDA
057100                + WKS-BONO-COBERTURA + WKS-BONO-PATRIMONIO
057200*    PISO EN CERO.
057300        IF WKS-PUNTAJE-CALC < 0
057400           MOVE 0 TO WKS-PUNTAJE-CALC
057500        END-IF
057600*    TECHO EN CIEN.
057700        IF WKS-PUNTAJE-CALC > 100
057800           MOVE 100 TO WKS-PUNTAJE-CALC
057900        END-IF
058000     END-IF
058100*    SE VUELCAN LOS ACUMULADORES Y EL PUNTAJE AL RENGLON DE
058200*    SALIDA - ESTE ES EL UNICO PARRAFO QUE ESCRIBE ESTOS CAMPOS
058300*    DE TAB-REG-TABLERO.
058400*    NET-WORTH.
058500     MOVE WKS-PATRIMONIO-NETO   TO TAB-PATRIMONIO-NETO
058600*    TOTAL-ASSET-VALUE.
058700     MOVE WKS-TOTAL-ACTIVOS     TO TAB-TOTAL-ACTIVOS
058800*    TOTAL-LIABILITIES.
058900     MOVE WKS-TOTAL-PASIVOS     TO TAB-TOTAL-PASIVOS
059000*    TOTAL-MONTHLY-BURDEN.
059100     MOVE WKS-TOTAL-CARGA-MENSUAL TO TAB-TOTAL-CARGA-MENSUAL
059200*    TOTAL-COVERAGE.
059300     MOVE WKS-TOTAL-COBERTURA   TO TAB-TOTAL-COBERTURA-SEGUROS
059400*    CANTIDAD DE POLIZAS VIGENTES.
059500     MOVE WKS-TOTAL-POLIZAS     TO TAB-TOTAL-POLIZAS-SEGURO
059600*    WEALTH-HEALTH-SCORE.
059700     MOVE WKS-PUNTAJE-CALC      TO TAB-PUNTAJE-SALUD-FINANCIERA.
059800 1300-CALCULA-PUNTAJE-E.  EXIT.
059900******************************************************************
060000*  PASO 6 (BATCH FLOW) - ETIQUETA, PREPARACION Y MENSAJE         *
060100******************************************************************
060200*    LA ETIQUETA Y EL MENSAJE MOTIVACIONAL DEPENDEN SOLO DEL
060300*    PUNTAJE (PF-0017).  LOS CORTES SON 80/60/40/20, EN ESE
060400*    ORDEN, DE MAYOR A MENOR.
060500 1400-DERIVA-ETIQUETAS SECTION.
060600*    ETIQUETA "EXCELENTE" (>= 80).
060700     EVALUATE TRUE
060800        WHEN WKS-PUNTAJE-CALC >= 80
060900             SET TAB-ETQ-EXCELENTE TO TRUE
061000*    MENSAJE MOTIVACIONAL PARA PUNTAJE EXCELENTE.
061100             MOVE
061200'YOUR FAMILY IS FINANCIALLY STRONG AND WELL PREPARED.'
061300                                      TO TAB-MENSAJE-MOTIVACIONAL
061400*    ETIQUETA "FUERTE" (>= 60 Y < 80).
061500        WHEN WKS-PUNTAJE-CALC >= 60
061600             SET TAB-ETQ-FUERTE TO TRUE
061700*    MENSAJE MOTIVACIONAL PARA PUNTAJE FUERTE.
061800             MOVE
061900'YOU HAVE BUILT A SOLID FINANCIAL FOUNDATION.'
062000                                      TO TAB-MENSAJE-MOTIVACIONAL
062100*    ETIQUETA "ESTABLE" (>= 40 Y < 60).
062200        WHEN WKS-PUNTAJE-CALC >= 40
062300             SET TAB-ETQ-ESTABLE TO TRUE
062400*    MENSAJE MOTIVACIONAL PARA PUNTAJE ESTABLE.
062500             MOVE
062600'YOU ARE BUILDING STABILITY, KEEP GOING.'
062700                                      TO TAB-MENSAJE-MOTIVACIONAL
062800        WHEN OTHER
062900*    BAJO 40 SE DISTINGUE NECESITA-ATENCION (>=20) DE CRITICA
063000*    (<20) PERO AMBAS COMPARTEN EL MISMO MENSAJE MOTIVACIONAL.
063100             IF WKS-PUNTAJE-CALC >= 20
063200                SET TAB-ETQ-NECESITA-ATENCION TO TRUE
063300             ELSE
063400                SET TAB-ETQ-CRITICA TO TRUE
063500             END-IF
063600*    MENSAJE MOTIVACIONAL PARA NECESITA-ATENCION Y CRITICA.
063700             MOVE
063800'EVERY STEP FORWARD COUNTS, DO NOT GIVE UP.'
063900                                      TO TAB-MENSAJE-MOTIVACIONAL
064000     END-EVALUATE
064100*    ESTADO DE PREPARACION FUTURA: SOLO "TOTALMENTE-LISTO" SI EL
064200*    PUNTAJE ES ALTO *Y* LA COBERTURA DE SEGUROS SUPERA
064300*    Q5,000,000; DE LO CONTRARIO SE GRADUA POR PUNTAJE SOLO.
064400     EVALUATE TRUE
064500        WHEN WKS-PUNTAJE-CALC >= 70 AND
064600             WKS-TOTAL-COBERTURA > 5000000
064700*    TOTALMENTE-LISTO: PUNTAJE ALTO Y BUENA COBERTURA.
064800             SET TAB-PRP-TOTALMENTE-LISTO TO TRUE
064900        WHEN WKS-PUNTAJE-CALC >= 50
065000*    EN-CAMINO: PUNTAJE MEDIO, SIN EXIGIR COBERTURA ALTA.
065100             SET TAB-PRP-EN-CAMINO TO TRUE
065200        WHEN OTHER
065300*    NECESITA-PLANIF: NINGUNA DE LAS DOS CONDICIONES ANTERIORES.
065400             SET TAB-PRP-NECESITA-PLANIF TO TRUE
065500     END-EVALUATE.
065600 1400-DERIVA-ETIQUETAS-E.  EXIT.
065700******************************************************************
065800*  PASO 7 (BATCH FLOW) - RELEE ACTIVOS Y AGRUPA POR TIPO         *
065900******************************************************************
066000*    SE VUELVE A ABRIR ACTIVOS DESDE EL PRINCIPIO (SEGUNDA
066100*    PASADA) PORQUE EL DESGLOSE POR TIPO NECESITA VER TODOS LOS
066200*    ACTIVOS OTRA VEZ DESPUES DE HABER LLEGADO A FIN DE ARCHIVO
066300*    EN EL PASO 1; ES MAS SIMPLE QUE CARGAR TODO EN MEMORIA.
066400 1500-AGRUPA-ACTIVOS SECTION.
066500*    CIERRA Y REABRE PARA VOLVER AL PRINCIPIO DEL ARCHIVO.
066600     CLOSE ACTIVOS
066700     OPEN INPUT ACTIVOS
066800*    SI LA REAPERTURA FALLA ES ERROR FATAL, IGUAL QUE LA
066900*    PRIMERA APERTURA EN 010-APERTURA-ARCHIVOS.
067000     IF FS-ACTIVOS NOT EQUAL 0
067100        MOVE 'OPEN'    TO ACCION
067200        MOVE 'ACTIVOS' TO ARCHIVO
067300        PERFORM 950-ERROR-FATAL
067400     END-IF
067500*    SE REINICIA EL DISPARADOR DE FIN DE ARCHIVO ANTES DE LA
067600*    SEGUNDA PASADA - QUEDO ENCENDIDO DESDE EL PASO 1.
067700     MOVE ZEROES TO WKS-FIN-ACTIVOS
067800     PERFORM 1010-LEE-ACTIVOS
067900     PERFORM 1510-CLASIFICA-ACTIVO UNTIL FIN-ACTIVOS.
068000 1500-AGRUPA-ACTIVOS-E.  EXIT.
068100
068200*    ASSET-TYPE-SUMMARY: POR CADA ACTIVO VIGENTE SE BUSCA SU
068300*    TIPO EN LA TABLA DE CATALOGO (SEARCH LINEAL, SOLO 13
068400*    ENTRADAS) Y SE ACUMULA CANTIDAD Y VALOR EN ESA CASILLA.
068500*    SI EL TIPO NO APARECE EN LA TABLA (DATO SUCIO) SE IGNORA -
068600*    AT END SOLO HACE CONTINUE.
068700 1510-CLASIFICA-ACTIVO SECTION.
068800     IF ACT-VIGENTE
068900*    SE REINICIA EL INDICE ANTES DE CADA SEARCH LINEAL.
069000        SET WKS-IDX-TA TO 1
069100        SEARCH WKS-TIPO-ACTIVO
069200           AT END
069300              CONTINUE
069400           WHEN WKS-TIPO-ACTIVO(WKS-IDX-TA) = ACT-TIPO
069500              ADD 1 TO TAB-RTA-CANTIDAD(WKS-IDX-TA)
069600              ADD ACT-VALOR-ACTUAL
069700                  TO TAB-RTA-VALOR-TOTAL(WKS-IDX-TA)
069800        END-SEARCH
069900     END-IF
070000*    SIGUIENTE VUELTA DE LA RELECTURA.
070100     PERFORM 1010-LEE-ACTIVOS.
070200 1510-CLASIFICA-ACTIVO-E.  EXIT.
070300******************************************************************
070400*  PASO 8 (BATCH FLOW) - RELEE PASIVOS Y AGRUPA POR TIPO         *
070500******************************************************************
070600*    MISMA IDEA QUE EL PASO 7 PERO CON EL MAESTRO DE PASIVOS.
070700 1600-AGRUPA-PASIVOS SECTION.
070800*    MISMO CIERRE Y REAPERTURA QUE 1500-AGRUPA-ACTIVOS, AHORA
070900*    SOBRE EL MAESTRO DE PASIVOS.
071000     CLOSE PASIVOS
071100     OPEN INPUT PASIVOS
071200*    REAPERTURA FALLIDA TAMBIEN ES ERROR FATAL.
071300     IF FS-PASIVOS NOT EQUAL 0
071400        MOVE 'OPEN'    TO ACCION
071500        MOVE 'PASIVOS' TO ARCHIVO
071600        PERFORM 950-ERROR-FATAL
071700     END-IF
071800     MOVE ZEROES TO WKS-FIN-PASIVOS
071900     PERFORM 1110-LEE-PASIVOS
072000     PERFORM 1610-CLASIFICA-PASIVO UNTIL FIN-PASIVOS.
072100 1600-AGRUPA-PASIVOS-E.  EXIT.
072200
072300*    LIABILITY-TYPE-SUMMARY: IGUAL QUE 1510 PERO ADEMAS ACUMULA
072400*    LA CARGA MENSUAL POR TIPO (PF-0024).
072500 1610-CLASIFICA-PASIVO SECTION.
072600     IF PAS-VIGENTE
072700        SET WKS-IDX-TP TO 1
072800        SEARCH WKS-TIPO-PASIVO
072900           AT END
073000              CONTINUE
073100           WHEN WKS-TIPO-PASIVO(WKS-IDX-TP) = PAS-TIPO
073200              ADD 1 TO TAB-RTP-CANTIDAD(WKS-IDX-TP)
073300              ADD PAS-SALDO-PENDIENTE
073400                  TO TAB-RTP-TOTAL-PENDIENTE(WKS-IDX-TP)
073500              ADD PAS-PAGO-MENSUAL
073600                  TO TAB-RTP-CARGA-MENSUAL(WKS-IDX-TP)
073700        END-SEARCH
073800     END-IF
073900     PERFORM 1110-LEE-PASIVOS.
074000 1610-CLASIFICA-PASIVO-E.  EXIT.
074100******************************************************************
074200*  PASO 9 (BATCH FLOW) - ESCRIBE EL RENGLON DEL TABLERO          *
074300******************************************************************
074400*    UN SOLO RENGLON DE SALIDA POR CORRIDA - TODO EL TABLERO
074500*    (TOTALES, PUNTAJE, ETIQUETAS Y LAS DOS TABLAS DE RESUMEN)
074600*    YA QUEDO ARMADO EN REG-TABLERO POR LOS PASOS ANTERIORES.
074700 1700-ESCRIBE-TABLERO SECTION.
074800     WRITE REG-TABLERO
074900     IF FS-TABLERO NOT EQUAL 0
075000        MOVE 'WRITE'   TO ACCION
075100        MOVE 'TABLERO' TO ARCHIVO
075200        PERFORM 950-ERROR-FATAL
075300     END-IF.
075400 1700-ESCRIBE-TABLERO-E.  EXIT.
075500******************************************************************
075600*                RUTINAS DE CIERRE Y MANEJO DE ERRORES           *
075700******************************************************************
075800*    CIERRE NORMAL DE LOS CUATRO ARCHIVOS AL FINAL DE LA CORRIDA.
075900 900-CIERRA-ARCHIVOS SECTION.
076000*    LOS CUATRO ARCHIVOS SE CIERRAN EN UN SOLO CLOSE.
076100     CLOSE ACTIVOS PASIVOS SEGUROS TABLERO.
076200 900-CIERRA-ARCHIVOS-E.  EXIT.
076300
076400*    ERROR FATAL DE E/S: SE AVISA POR CONSOLA CUAL ARCHIVO Y
076500*    CUAL OPERACION FALLARON (ACCION/ARCHIVO YA VIENEN LLENOS
076600*    DESDE EL PARRAFO QUE DETECTO EL PROBLEMA), SE INTENTA
076700*    CERRAR LO QUE YA ESTE ABIERTO Y SE TERMINA LA CORRIDA CON
076800*    RETURN-CODE 91.  PFDASH01 ES PROGRAMA PRINCIPAL (NO ES
076900*    CALLED POR NADIE), ASI QUE STOP RUN AQUI ES CORRECTO.
077000 950-ERROR-FATAL SECTION.
077100*    BANNER DE ERROR EN CONSOLA PARA EL OPERADOR DEL TURNO.
077200     DISPLAY '****************************************' UPON
077300             CONSOLE
077400     DISPLAY '  ERROR DE E/S EN PFDASH01' UPON CONSOLE
077500     DISPLAY '  ARCHIVO   : ' ARCHIVO      UPON CONSOLE
077600     DISPLAY '  ACCION    : ' ACCION       UPON CONSOLE
077700     DISPLAY '  VERIFICAR DETALLES EN SPOOL' UPON CONSOLE
077800     DISPLAY '****************************************' UPON
077900             CONSOLE
078000*    RETURN-CODE 91 ES EL CODIGO DE ERROR FATAL ESTANDAR DEL
078100*    DEPARTAMENTO PARA BATCH DE PATRIMONIO FAMILIAR.
078200*    SE PROPAGA EL RETURN-CODE AL SISTEMA OPERATIVO/JCL.
078300     MOVE 91 TO RETURN-CODE
078400     PERFORM 900-CIERRA-ARCHIVOS
078500     STOP RUN.
078600 950-ERROR-FATAL-E.  EXIT.
