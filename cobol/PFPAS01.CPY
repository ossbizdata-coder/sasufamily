000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : J. ORDONEZ VDA. DE LEON                          *
000400* APLICACION  : PATRIMONIO FAMILIAR                              *
000500* COPYBOOK    : PFPAS01                                          *
000600* TIPO        : COPY - DEFINICION DE REGISTRO                    *
000700* DESCRIPCION : LAYOUT DEL MAESTRO DE PASIVOS (DEUDAS) DEL GRUPO *
000800*             : FAMILIAR.  UN RENGLON POR PASIVO (HIPOTECA,      *
000900*             : PRESTAMO VEHICULAR, PRESTAMO PERSONAL, PRESTAMO  *
001000*             : EDUCATIVO, TARJETA DE CREDITO U OTRO).  BAJA     *
001100*             : LOGICA POR INDICADOR.                            *
001200* ARCHIVOS    : PASIVOS (ENTRADA, SECUENCIAL)                    *
001300* PROGRAMA(S) : PFDASH01, PFTOTL01, PFTOTP01                     *
001400******************************************************************
001500*  BITACORA DE CAMBIOS                                           *
001600*  FECHA       INIC  TICKET   DESCRIPCION                        *
001700*  ----------  ----  -------  ------------------------------     *
001800*  14/03/1989  JOL   PS-0001  LAYOUT ORIGINAL                    *
001900*  02/07/1990  JOL   PS-0009  SE AGREGA PAGO MENSUAL PROGRAMADO  *
002000*  19/11/1991  RMQ   PS-0013  SE AGREGA TASA DE INTERES ANUAL    *
002100*  30/03/1998  EDR   PS-0022  REVISION DE SIGLO (AAAA EN FECHAS) *
002200*  11/12/1998  PEDR  Y2K-004  VALIDACION FINAL AMBIENTE Y2K      *
002300*  22/04/2004  PEDR  PS-0031  SE AGREGA DESCRIPCION LIBRE (1000) *
002400******************************************************************
002500 01  REG-PASIVO.
002600     05  PAS-ID                          PIC 9(09).
002700     05  PAS-NOMBRE                      PIC X(100).
002800     05  PAS-TIPO                        PIC X(20).
002900         88  PAS-TIPO-HIPOTECA               VALUE 'HOME_LOAN'.
003000         88  PAS-TIPO-VEHICULAR              VALUE
003100                                             'VEHICLE_LOAN'.
003200         88  PAS-TIPO-PERSONAL               VALUE
003300                                             'PERSONAL_LOAN'.
003400         88  PAS-TIPO-EDUCATIVO              VALUE
003500                                             'EDUCATION_LOAN'.
003600         88  PAS-TIPO-TARJETA-CREDITO        VALUE
003700                                             'CREDIT_CARD'.
003800         88  PAS-TIPO-OTRO                   VALUE 'OTHER'.
003900     05  PAS-MONTO-ORIGINAL               PIC S9(13)V9(2).
004000     05  PAS-SALDO-PENDIENTE              PIC S9(13)V9(2).
004100     05  PAS-PAGO-MENSUAL                 PIC S9(13)V9(2).
004200     05  PAS-TASA-INTERES-ANUAL           PIC S9(3)V9(2).
004300     05  PAS-FECHA-INICIO                 PIC 9(08).
004400     05  PAS-FECHA-INICIO-R  REDEFINES PAS-FECHA-INICIO.
004500         10  PAS-FI-ANIO                  PIC 9(04).
004600         10  PAS-FI-MES                   PIC 9(02).
004700         10  PAS-FI-DIA                   PIC 9(02).
004800     05  PAS-FECHA-FIN                    PIC 9(08).
004900     05  PAS-FECHA-FIN-R  REDEFINES PAS-FECHA-FIN.
005000         10  PAS-FF-ANIO                  PIC 9(04).
005100         10  PAS-FF-MES                   PIC 9(02).
005200         10  PAS-FF-DIA                   PIC 9(02).
005300     05  PAS-DESCRIPCION                  PIC X(1000).
005400     05  PAS-IND-VIGENTE                  PIC 9(01).
005500         88  PAS-VIGENTE                      VALUE 1.
005600         88  PAS-ELIMINADO                    VALUE 0.
005700     05  FILLER                           PIC X(04).
