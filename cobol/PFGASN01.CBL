000100******************************************************************
000200* FECHA       : 08/05/1993                                       *
000300* PROGRAMADOR : R. MEJIA QUIROA                                  *
000400* APLICACION  : PATRIMONIO FAMILIAR                              *
000500* PROGRAMA    : PFGASN01                                         *
000600* TIPO        : SUBPROGRAMA (CALL)                                *
000700* DESCRIPCION : NORMALIZA EL MONTO DE UN GASTO A SU EQUIVALENTE  *
000800*             : MENSUAL SEGUN SU FRECUENCIA DE PAGO.  UTILIZADO  *
000900*             : POR CUALQUIER CALCULO DE FLUJO DE CAJA MENSUAL   *
001000*             : QUE NECESITE COMPARAR GASTOS DE DISTINTA         *
001100*             : PERIODICIDAD EN UNA MISMA BASE.                  *
001200* ARCHIVOS    : NINGUNO (SUBPROGRAMA SIN E/S PROPIA)             *
001300* PROGRAMA(S) : LLAMADO POR PFTOTP01                             *
001400* INSTALADO   : 08/05/1993                                       *
001500* BPM/RATIONAL: 114405                                           *
001600* NOMBRE      : NORMALIZACION MENSUAL DE GASTOS FAMILIARES       *
001700******************************************************************
001800*  BITACORA DE CAMBIOS                                           *
001900*  FECHA       INIC  TICKET   DESCRIPCION                        *
002000*  ----------  ----  -------  ------------------------------     *
002100*  08/05/1993  RMQ   GN-0001  SUBPROGRAMA ORIGINAL               *
002200*  30/03/1998  EDR   GN-0004  REVISION DE SIGLO (AAAA EN FECHAS) *
002300*  11/12/1998  PEDR  Y2K-006  VALIDACION FINAL AMBIENTE Y2K      *
002400*  22/04/2004  PEDR  GN-0007  SE AGREGAN CATEGORIAS DE COMPRAS   *
002500*             :               Y AHORRO (VIA COPY PFGAS01)        *
002600*  14/02/2006  PEDR  GN-0008  SE VALIDA QUE EL MONTO RECIBIDO NO *
002700*             :               SEA NEGATIVO ANTES DE PRORRATEAR;  *
002800*             :               EL DIVISOR YA NO VA FIJO POR       *
002900*             :               EVALUATE, SE BUSCA EN TABLA POR    *
003000*             :               FRECUENCIA (IGUAL CONVENCION QUE   *
003100*             :               LAS TABLAS DE CATALOGO DE          *
003200*             :               PFDASH01/PFPROY01)                *
003300*  26/11/2008  JOL   GN-0009  SE CONVIERTE PROGRAMA A NIVEL 77  *
003400*             :               PARA IGUALAR LA CONVENCION DE LOS*
003500*             :               DEMAS PROGRAMAS DE LA SUITE (VER *
003600*             :               JM47ADM.CBL).  NO SE TOCA LOGICA *
003700*             :               DE CALCULO.                     *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    PFGASN01.
004100 AUTHOR.        ROSA MEJIA QUIROA.
004200 INSTALLATION.  BANCO INDUSTRIAL, S.A. - PATRIMONIO FAMILIAR.
004300 DATE-WRITTEN.  08/05/1993.
004400 DATE-COMPILED. 26/11/2008.
004500 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*    IDENTIFICADOR DEL PROGRAMA, SOLO POR CONSISTENCIA CON EL RESTO
005300*    DE LA SUITE - ESTE SUBPROGRAMA NO TIENE E/S PROPIA NI BANNER DE
005400*    ERROR.  CAMPO SUELTO, VA A NIVEL 77 COMO EN LOS PROGRAMAS DE
005500*    CONSULTA CICS DEL DEPARTAMENTO.
005600 77  PROGRAMA                     PIC X(08) VALUE 'PFGASN01'.
005700******************************************************************
005800*  CAMPO DE TRABAJO PARA VALIDAR SIGNO DEL MONTO RECIBIDO (GN-0008)*
005900******************************************************************
006000 01  WKS-MONTO-AUX                PIC S9(13)V9(2) VALUE ZEROES.
006100 01  WKS-MONTO-AUX-R  REDEFINES WKS-MONTO-AUX.
006200     02  WKS-MA-ENTERO            PIC S9(13).
006300     02  WKS-MA-DECIMAL           PIC 9(02).
006400******************************************************************
006500*  CAMPO DE TRABAJO PARA EL RESULTADO DEL PRORRATEO (GN-0008)     *
006600******************************************************************
006700 01  WKS-MONTO-CALCULADO          PIC S9(13)V9(2) VALUE ZEROES.
006800 01  WKS-MONTO-CALCULADO-R  REDEFINES WKS-MONTO-CALCULADO.
006900     02  WKS-MC-ENTERO            PIC S9(13).
007000     02  WKS-MC-DECIMAL           PIC 9(02).
007100******************************************************************
007200*  TABLA DE DIVISORES POR FRECUENCIA DE PAGO (CATALOGO FIJO)      *
007300*  TRIMESTRAL / 3, ANUAL / 12.  MENSUAL Y UNICA NO USAN TABLA.    *
007400******************************************************************
007500 01  WKS-TABLA-DIVISORES.
007600     02  FILLER                   PIC X(14)
007700             VALUE 'QUARTERLY   03'.
007800     02  FILLER                   PIC X(14)
007900             VALUE 'YEARLY      12'.
008000 01  WKS-TABLA-DIVISORES-R  REDEFINES WKS-TABLA-DIVISORES.
008100     02  TD-ENTRY OCCURS 2 TIMES INDEXED BY WKS-IDX-DIV.
008200         05  TD-FRECUENCIA        PIC X(12).
008300         05  TD-DIVISOR           PIC 9(02).
008400 LINKAGE SECTION.
008500******************************************************************
008600*   REGISTRO DE GASTO RECIBIDO DEL PROGRAMA INVOCADOR            *
008700******************************************************************
008800 01  LK-REG-GASTO.
008900     COPY PFGAS01.
009000 01  LK-MONTO-MENSUAL              PIC S9(13)V9(2).
009100 PROCEDURE DIVISION USING LK-REG-GASTO LK-MONTO-MENSUAL.
009200******************************************************************
009300*               S E C C I O N    P R I N C I P A L               *
009400******************************************************************
009500 000-MAIN SECTION.
009600     PERFORM 100-NORMALIZA-MONTO
009700     GOBACK.
009800 000-MAIN-E.  EXIT.
009900******************************************************************
010000*  REGLA (BUSINESS RULE) - NORMALIZACION DE MONTO MENSUAL        *
010100*  MENSUAL    -> SIN CAMBIO                                      *
010200*  TRIMESTRAL -> MONTO / 3, REDONDEO HALF-UP A 2 DECIMALES       *
010300*  ANUAL      -> MONTO / 12, REDONDEO HALF-UP A 2 DECIMALES      *
010400*  UNICA      -> CERO (UN GASTO UNICO NO TIENE EQUIVALENTE       *
010500*                MENSUAL EN ESTE MODELO)                        *
010600*  GN-0008: SI EL MONTO RECIBIDO ES NEGATIVO (DATO SUCIO), SE    *
010700*  DEVUELVE CERO SIN PRORRATEAR - NO SE CONFIA CIEGAMENTE EN EL  *
010800*  MAESTRO DE GASTOS.                                            *
010900******************************************************************
011000 100-NORMALIZA-MONTO SECTION.
011100     MOVE GAS-MONTO TO WKS-MONTO-AUX
011200     IF WKS-MA-ENTERO IS NEGATIVE
011300        MOVE ZEROES TO LK-MONTO-MENSUAL
011400     ELSE
011500        EVALUATE TRUE
011600           WHEN GAS-FREC-MENSUAL
011700                MOVE GAS-MONTO TO LK-MONTO-MENSUAL
011800           WHEN GAS-FREC-TRIMESTRAL OR GAS-FREC-ANUAL
011900                PERFORM 110-DIVIDE-POR-FRECUENCIA
012000           WHEN OTHER
012100                MOVE ZEROES TO LK-MONTO-MENSUAL
012200        END-EVALUATE
012300     END-IF.
012400 100-NORMALIZA-MONTO-E.  EXIT.
012500******************************************************************
012600*  BUSCA EN WKS-TABLA-DIVISORES EL DIVISOR QUE CORRESPONDE A LA   *
012700*  FRECUENCIA DEL GASTO Y REALIZA EL PRORRATEO (GN-0008)          *
012800******************************************************************
012900 110-DIVIDE-POR-FRECUENCIA SECTION.
013000     SET WKS-IDX-DIV TO 1
013100     SEARCH TD-ENTRY
013200        AT END
013300           MOVE ZEROES TO LK-MONTO-MENSUAL
013400        WHEN TD-FRECUENCIA(WKS-IDX-DIV) = GAS-FRECUENCIA
013500           DIVIDE GAS-MONTO BY TD-DIVISOR(WKS-IDX-DIV)
013600                  GIVING WKS-MONTO-CALCULADO ROUNDED
013700           IF WKS-MC-ENTERO IS NEGATIVE
013800              MOVE ZEROES TO LK-MONTO-MENSUAL
013900           ELSE
014000              MOVE WKS-MONTO-CALCULADO TO LK-MONTO-MENSUAL
014100           END-IF
014200     END-SEARCH.
014300 110-DIVIDE-POR-FRECUENCIA-E.  EXIT.
