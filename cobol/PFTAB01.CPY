000100******************************************************************
000200* FECHA       : 27/01/1995                                       *
000300* PROGRAMADOR : E. DIAZ RIVERA                                   *
000400* APLICACION  : PATRIMONIO FAMILIAR                              *
000500* COPYBOOK    : PFTAB01                                          *
000600* TIPO        : COPY - DEFINICION DE REGISTRO                    *
000700* DESCRIPCION : LAYOUT DEL TABLERO DE SALUD FINANCIERA DEL GRUPO *
000800*             : FAMILIAR.  UN RENGLON POR CORRIDA, CON TOTALES,  *
000900*             : PUNTAJE, ETIQUETAS Y DESGLOSE DE ACTIVOS Y       *
001000*             : PASIVOS POR TIPO (TABLAS INDEXADAS).             *
001100* ARCHIVOS    : TABLERO (SALIDA, SECUENCIAL)                     *
001200* PROGRAMA(S) : PFDASH01                                         *
001300******************************************************************
001400*  BITACORA DE CAMBIOS                                           *
001500*  FECHA       INIC  TICKET   DESCRIPCION                        *
001600*  ----------  ----  -------  ------------------------------     *
001700*  27/01/1995  EDR   TB-0001  LAYOUT ORIGINAL                    *
001800*  15/09/1996  EDR   TB-0004  SE AGREGA DESGLOSE POR TIPO DE     *
001900*             :               ACTIVO Y DE PASIVO                *
002000*  30/03/1998  EDR   TB-0008  REVISION DE SIGLO (AAAA EN FECHAS) *
002100*  11/12/1998  PEDR  Y2K-010  VALIDACION FINAL AMBIENTE Y2K      *
002200*  09/08/2001  PEDR  TB-0013  SE AGREGA MENSAJE MOTIVACIONAL     *
002300*  22/04/2004  PEDR  TB-0019  SE AGREGA CARGA MENSUAL POR TIPO   *
002400*             :               DE PASIVO                         *
002500******************************************************************
002600 01  REG-TABLERO.
002700     05  TAB-FECHA-CORRIDA                PIC 9(08).
002800     05  TAB-FECHA-CORRIDA-R  REDEFINES TAB-FECHA-CORRIDA.
002900         10  TAB-FC-ANIO                  PIC 9(04).
003000         10  TAB-FC-MES                   PIC 9(02).
003100         10  TAB-FC-DIA                   PIC 9(02).
003200     05  TAB-TOTAL-ACTIVOS                PIC S9(13)V9(2).
003300     05  TAB-TOTAL-PASIVOS                PIC S9(13)V9(2).
003400     05  TAB-PATRIMONIO-NETO              PIC S9(13)V9(2).
003500     05  TAB-TOTAL-COBERTURA-SEGUROS      PIC S9(13)V9(2).
003600     05  TAB-TOTAL-POLIZAS-SEGURO         PIC 9(05).
003700     05  TAB-TOTAL-CARGA-MENSUAL          PIC S9(13)V9(2).
003800     05  TAB-PUNTAJE-SALUD-FINANCIERA     PIC 9(03).
003900     05  TAB-ETIQUETA-SALUD-FINANCIERA    PIC X(20).
004000         88  TAB-ETQ-EXCELENTE                VALUE
004100                                             'Excellent'.
004200         88  TAB-ETQ-FUERTE                    VALUE 'Strong'.
004300         88  TAB-ETQ-ESTABLE                    VALUE 'Stable'.
004400         88  TAB-ETQ-NECESITA-ATENCION          VALUE
004500                                          'Needs Attention'.
004600         88  TAB-ETQ-CRITICA                   VALUE 'Critical'.
004700     05  TAB-ESTADO-PREPARACION-FUTURA    PIC X(20).
004800         88  TAB-PRP-TOTALMENTE-LISTO           VALUE
004900                                          'Fully Ready'.
005000         88  TAB-PRP-EN-CAMINO                 VALUE
005100                                             'On Track'.
005200         88  TAB-PRP-NECESITA-PLANIF            VALUE
005300                                          'Needs Planning'.
005400     05  TAB-MENSAJE-MOTIVACIONAL         PIC X(120).
005500     05  TAB-RESUMEN-TIPO-ACTIVO OCCURS 13 TIMES
005600         INDEXED BY TAB-IDX-ACTIVO.
005700         10  TAB-RTA-TIPO                 PIC X(20).
005800         10  TAB-RTA-CANTIDAD             PIC 9(05).
005900         10  TAB-RTA-VALOR-TOTAL          PIC S9(13)V9(2).
006000         10  FILLER                       PIC X(10).
006100     05  TAB-RESUMEN-TIPO-PASIVO OCCURS 6 TIMES
006200         INDEXED BY TAB-IDX-PASIVO.
006300         10  TAB-RTP-TIPO                 PIC X(20).
006400         10  TAB-RTP-CANTIDAD             PIC 9(05).
006500         10  TAB-RTP-TOTAL-PENDIENTE      PIC S9(13)V9(2).
006600         10  TAB-RTP-CARGA-MENSUAL        PIC S9(13)V9(2).
006700         10  FILLER                       PIC X(10).
006800     05  FILLER                           PIC X(50).
