000100******************************************************************
000200* FECHA       : 15/09/1996                                       *
000300* PROGRAMADOR : E. DIAZ RIVERA                                   *
000400* APLICACION  : PATRIMONIO FAMILIAR                              *
000500* PROGRAMA    : PFPROY01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROYECTA EL VALOR FUTURO DEL PATRIMONIO FAMILIAR *
000800*             : A 5, 10, 15, 20, 25 Y 30 ANIOS.  COMPONE EL      *
000900*             : CRECIMIENTO DE CADA ACTIVO A SU TASA ANUAL Y     *
001000*             : SUMA LAS MADURACIONES DE SEGURO QUE COINCIDEN    *
001100*             : EXACTAMENTE CON EL ANIO DE CADA PUNTO DE CONTROL.*
001200*             : ASIGNA UN HITO DE VIDA SEGUN LA EDAD PROYECTADA. *
001300* ARCHIVOS    : ACTIVOS(ENTRADA,SEC), SEGUROS(ENTRADA,SEC),      *
001400*             : PROYECCION(SALIDA,SEC)                          *
001500* ACCION (ES) : C=CALCULAR PROYECCION                            *
001600* INSTALADO   : 15/09/1996                                       *
001700* BPM/RATIONAL: 114403                                           *
001800* NOMBRE      : PROYECCION DE PATRIMONIO FUTURO FAMILIAR         *
001900******************************************************************
002000*  BITACORA DE CAMBIOS                                           *
002100*  FECHA       INIC  TICKET   DESCRIPCION                        *
002200*  ----------  ----  -------  ------------------------------     *
002300*  15/09/1996  EDR   PY-0001  PROGRAMA ORIGINAL                  *
002400*  30/03/1998  EDR   PY-0005  REVISION DE SIGLO (AAAA EN FECHAS) *
002500*  11/12/1998  PEDR  Y2K-011  VALIDACION FINAL AMBIENTE Y2K      *
002600*  09/08/2001  PEDR  PY-0009  SE AGREGA HITO POR PUNTO DE        *
002700*             :               CONTROL                            *
002800*  17/06/2005  PEDR  PY-0014  SE CAMBIA EL ACUMULADO DE          *
002900*             :               BENEFICIOS FUTUROS A MAXIMO        *
003000*             :               CORRIDO EN VEZ DE SUMATORIA        *
003100*  26/11/2008  JOL   PY-0018  SE AGREGAN COMENTARIOS DE          *
003200*             :               MANTENIMIENTO PARRAFO POR PARRAFO  *
003300*             :               PARA FACILITAR EL SOPORTE DEL      *
003400*             :               PROGRAMA A FUTUROS TURNOS.  NO SE  *
003500*             :               TOCA LOGICA, SOLO DOCUMENTACION    *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    PFPROY01.
003900 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004000 INSTALLATION.  BANCO INDUSTRIAL, S.A. - PATRIMONIO FAMILIAR.
004100 DATE-WRITTEN.  15/09/1996.
004200 DATE-COMPILED. 26/11/2008.
004300 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004400******************************************************************
004500*  ENVIRONMENT DIVISION - CONFIGURACION DE MAQUINA Y DE ARCHIVOS *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000*    MISMO SIGNO DE MONEDA QUE EL RESTO DE LOS PROGRAMAS DEL
005100*    DEPARTAMENTO - VER PFDASH01.
005200     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*    MAESTROS DE ENTRADA: SOLO ACTIVOS Y SEGUROS - LA PROYECCION
005600*    NO CONSIDERA PASIVOS NI GASTOS, SOLO CRECIMIENTO DE ACTIVOS
005700*    Y MADURACION DE SEGUROS.
005800     SELECT ACTIVOS    ASSIGN TO ACTIVOS
005900                       ORGANIZATION IS LINE SEQUENTIAL
006000                       FILE STATUS  IS FS-ACTIVOS.
006100     SELECT SEGUROS    ASSIGN TO SEGUROS
006200                       ORGANIZATION IS LINE SEQUENTIAL
006300                       FILE STATUS  IS FS-SEGUROS.
006400*    SALIDA: UN RENGLON POR CORRIDA CON LOS 6 PUNTOS DE CONTROL.
006500     SELECT PROYECCION ASSIGN TO PROYECCION
006600                       ORGANIZATION IS LINE SEQUENTIAL
006700                       FILE STATUS  IS FS-PROYECCION.
006800 DATA DIVISION.
006900 FILE SECTION.
007000******************************************************************
007100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007200******************************************************************
007300*   MAESTRO DE ACTIVOS DEL GRUPO FAMILIAR (LAYOUT PFACT01,
007400*   COMPARTIDO CON PFDASH01, PFTOTL01 Y PFTOTP01).
007500 FD  ACTIVOS.
007600     COPY PFACT01.
007700*   MAESTRO DE POLIZAS DE SEGURO DEL GRUPO FAMILIAR (PFSEG01).
007800 FD  SEGUROS.
007900     COPY PFSEG01.
008000*   PROYECCION DE PATRIMONIO FUTURO (SALIDA, LAYOUT PFPRY01).
008100 FD  PROYECCION.
008200     COPY PFPRY01.
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
008600******************************************************************
008700*    MISMA CONVENCION NUMERICA DE FILE STATUS QUE PFDASH01:
008800*    CERO ES EXITO, CUALQUIER OTRO VALOR ES ANORMAL.
008900 01  WKS-STATUS.
009000*    STATUS DE OPEN/READ DEL MAESTRO DE ACTIVOS.
009100     02  FS-ACTIVOS               PIC 9(02) VALUE ZEROES.
009200*    STATUS DE OPEN/READ DEL MAESTRO DE SEGUROS.
009300     02  FS-SEGUROS               PIC 9(02) VALUE ZEROES.
009400*    STATUS DE OPEN/WRITE DE LA SALIDA DE PROYECCION.
009500     02  FS-PROYECCION            PIC 9(02) VALUE ZEROES.
009600     02  FILLER                   PIC X(04).
009700******************************************************************
009800*  IDENTIFICADOR DEL PROGRAMA - SE USA EN LOS MENSAJES DE ERROR   *
009900*  DE 950-ERROR-FATAL PARA QUE EL OPERADOR SEPA QUE MODULO FALLO. *
010000*  CAMPO SUELTO, NO ES PARTE DE NINGUN GRUPO - VA A NIVEL 77      *
010100*  COMO EN LOS PROGRAMAS DE CONSULTA CICS DEL DEPARTAMENTO.       *
010200******************************************************************
010300 77  PROGRAMA                     PIC X(08) VALUE 'PFPROY01'.
010400*    ARCHIVO/ACCION SE LLENAN ANTES DE CADA PERFORM A
010500*    950-ERROR-FATAL - VER EL MISMO PATRON EN PFDASH01. LLAVE
010600*    QUEDA RESERVADA PARA UN FUTURO ACCESO INDEXADO.
010700 01  ARCHIVO                      PIC X(08) VALUE SPACES.
010800 01  ACCION                       PIC X(10) VALUE SPACES.
010900 01  LLAVE                        PIC X(32) VALUE SPACES.
011000******************************************************************
011100*              PARAMETROS DE CORRIDA (TARJETA SYSIN)             *
011200******************************************************************
011300*    LA TARJETA DE PARAMETROS TRAE LA FECHA DE CORRIDA Y LA EDAD
011400*    ACTUAL DE LA CABEZA DE FAMILIA.  SI LA EDAD VIENE EN CERO
011500*    (TARJETA VIEJA SIN ESE CAMPO) SE ASUME 35 - VER 020 MAS
011600*    ABAJO.
011700 01  WKS-TARJETA-PARM.
011800*    FECHA DE CORRIDA, FORMATO AAAAMMDD.
011900     02  WKS-PARM-FECHA           PIC 9(08) VALUE ZEROES.
012000*    EDAD ACTUAL DE LA CABEZA DE FAMILIA (0 = NO INFORMADA).
012100     02  WKS-PARM-EDAD            PIC 9(03) VALUE ZEROES.
012200*    REDEFINICION PARA DESGLOSAR LA FECHA DE CORRIDA - HOY SOLO
012300*    SE USA WKS-PF-ANIO PARA CALCULAR EL ANIO DE CADA CHECKPOINT.
012400 01  WKS-PARM-FECHA-R  REDEFINES WKS-PARM-FECHA.
012500     02  WKS-PF-ANIO              PIC 9(04).
012600     02  WKS-PF-MES               PIC 9(02).
012700     02  WKS-PF-DIA               PIC 9(02).
012800******************************************************************
012900*          DISPARADORES Y CONTADORES DE CARGA EN MEMORIA         *
013000******************************************************************
013100*    PATRON READ-AHEAD IGUAL AL DE PFDASH01, UNO POR ARCHIVO DE
013200*    ENTRADA.
013300 01  WKS-DISPARADORES.
013400     02  WKS-FIN-ACTIVOS          PIC 9(01) VALUE ZEROES.
013500*    SE PRENDE EN 1010-LEE-ACTIVOS AL LLEGAR A FIN DE ARCHIVO.
013600         88  FIN-ACTIVOS                     VALUE 1.
013700     02  WKS-FIN-SEGUROS          PIC 9(01) VALUE ZEROES.
013800*    SE PRENDE EN 1030-LEE-SEGUROS AL LLEGAR A FIN DE ARCHIVO.
013900         88  FIN-SEGUROS                     VALUE 1.
014000     02  FILLER                   PIC X(04).
014100*    CANTIDAD DE ACTIVOS Y DE SEGUROS VIGENTES CARGADOS EN LAS
014200*    TABLAS EN MEMORIA MAS ABAJO - TAMBIEN SIRVEN DE LIMITE
014300*    OCCURS DEPENDING ON DE CADA TABLA.
014400 01  WKS-CANT-ACTIVOS             PIC 9(05) COMP VALUE ZEROES.
014500 01  WKS-CANT-SEGUROS             PIC 9(05) COMP VALUE ZEROES.
014600*    EDAD Y ANIO DE REFERENCIA DE LA CORRIDA, TOMADOS DE LA
014700*    TARJETA DE PARAMETROS EN 020-LEE-PARAMETROS.
014800 01  WKS-EDAD-ACTUAL              PIC 9(03) COMP VALUE ZEROES.
014900 01  WKS-ANIO-ACTUAL              PIC 9(04) COMP VALUE ZEROES.
015000******************************************************************
015100*      TABLA EN MEMORIA DE ACTIVOS VIGENTES (CARGA UNICA)        *
015200******************************************************************
015300*    SE CARGA UNA SOLA VEZ EN 1000-CARGA-ACTIVOS-SEGUROS Y SE
015400*    REUTILIZA EN LOS 6 CHECKPOINTS - ASI NO HAY QUE RELEER EL
015500*    MAESTRO DE ACTIVOS SEIS VECES.  500 ENTRADAS ES EL MAXIMO
015600*    RAZONABLE DE ACTIVOS QUE PUEDE TENER UNA FAMILIA SEGUN EL
015700*    DEPARTAMENTO.
015800 01  WKS-TABLA-ACTIVOS.
015900     02  WKS-ACTIVO-ENTRY OCCURS 1 TO 500 TIMES
016000         DEPENDING ON WKS-CANT-ACTIVOS
016100         INDEXED BY WKS-IDX-ACT.
016200*    VALOR DEL ACTIVO, SE VA RECOMPONIENDO CADA 5 ANIOS EN
016300*    2110-COMPONE-UN-ACTIVO.
016400         05  TA-VALOR-CORRIDO     PIC S9(13)V9(4).
016500*    FACTOR DE CRECIMIENTO COMPUESTO A 5 ANIOS, YA ELEVADO A LA
016600*    QUINTA POTENCIA EN 1020-CARGA-ACTIVO.
016700         05  TA-FACTOR-5-ANIOS    PIC S9(3)V9(6) VALUE ZEROES.
016800         05  FILLER               PIC X(05).
016900******************************************************************
017000*      TABLA EN MEMORIA DE SEGUROS VIGENTES (CARGA UNICA)        *
017100******************************************************************
017200*    MISMA IDEA QUE LA TABLA DE ACTIVOS, PERO PARA LAS POLIZAS
017300*    DE SEGURO VIGENTES.
017400 01  WKS-TABLA-SEGUROS.
017500     02  WKS-SEGURO-ENTRY OCCURS 1 TO 500 TIMES
017600         DEPENDING ON WKS-CANT-SEGUROS
017700         INDEXED BY WKS-IDX-SEG.
017800*    BENEFICIO DE VENCIMIENTO DE LA POLIZA.
017900         05  TS-BENEFICIO         PIC S9(13)V9(2).
018000*    ANIO EN QUE VENCE LA POLIZA (SE COMPARA CONTRA EL ANIO DE
018100*    CADA CHECKPOINT EN 2210-SUMA-SI-MADURA).
018200         05  TS-ANIO-VENCE        PIC 9(04).
018300         05  FILLER               PIC X(05).
018400******************************************************************
018500*   TABLA FIJA DE HITOS DE VIDA POR EDAD (CATALOGO DEL NEGOCIO)  *
018600******************************************************************
018700*    CATALOGO CERRADO DEL DEPARTAMENTO - IGUAL PATRON DE FILLER-
018800*    LITERAL Y REDEFINES QUE LAS TABLAS DE TIPO DE ACTIVO/PASIVO
018900*    DE PFDASH01, PERO AQUI CADA ENTRADA VIENE PRECEDIDA POR SU
019000*    PROPIA EDAD DE 3 DIGITOS EN VEZ DE VIVIR EN UNA TABLA APARTE.
019100 01  TABLA-HITOS.
019200*    "AÑOS DE MAYOR PRODUCTIVIDAD" A LOS 40.
019300     02  FILLER  PIC X(43)
019400             VALUE '040Prime years - Peak earnings'.
019500*    "CRECIMIENTO DE MEDIA CARRERA" A LOS 45.
019600     02  FILLER  PIC X(43)
019700             VALUE '045Mid-career growth phase'.
019800*    "PLANIFICACION PRE-RETIRO" A LOS 50.
019900     02  FILLER  PIC X(43)
020000             VALUE '050Pre-retirement planning'.
020100*    "PREPARACION PARA EL RETIRO" A LOS 55.
020200     02  FILLER  PIC X(43)
020300             VALUE '055Retirement preparation'.
020400*    "INICIA EL RETIRO" A LOS 60.
020500     02  FILLER  PIC X(43)
020600             VALUE '060Retirement begins'.
020700*    "AÑOS DORADOS" A LOS 65.
020800     02  FILLER  PIC X(43)
020900             VALUE '065Golden years'.
021000*    REDEFINICION INDEXADA PARA SEARCH LINEAL EN 2300-BUSCA-HITO.
021100 01  TABLA-HITOS-R REDEFINES TABLA-HITOS.
021200     02  HITO-ENTRY OCCURS 6 TIMES INDEXED BY WKS-IDX-HITO.
021300*    EDAD A LA QUE APLICA EL HITO (COMPARADA CONTRA
021400*    WKS-EDAD-DESTINO).
021500         05  HITO-EDAD            PIC 9(03).
021600*    TEXTO DEL HITO QUE SE GRABA EN PRY-HITO.
021700         05  HITO-TEXTO           PIC X(40).
021800******************************************************************
021900*          CAMPOS DE TRABAJO PARA EL CALCULO DE CADA PUNTO       *
022000******************************************************************
022100*    ESTOS CAMPOS SE RECALCULAN EN CADA VUELTA DEL CICLO DE 6
022200*    CHECKPOINTS (5, 10, 15, 20, 25 Y 30 ANIOS) - NO ACUMULAN
022300*    ENTRE VUELTAS, SALVO WKS-TOTAL-BENEFICIOS-FUTUROS MAS ABAJO.
022400 01  WKS-CALCULO-CHECKPOINT.
022500*    CUANTOS ANIOS ADELANTE ESTA ESTE CHECKPOINT (5, 10, ... 30).
022600     02  WKS-ANIOS-ADELANTE       PIC 9(03) COMP VALUE ZEROES.
022700*    CONTADOR DE VUELTAS DE COMPOSICION EN 1025-COMPONE-FACTOR-5
022800*    (SIEMPRE LLEGA A 5, UNA POR CADA QUINQUENIO).
022900     02  WKS-VECES-COMPUESTO      PIC 9(02) COMP VALUE ZEROES.
023000*    ANIO CALENDARIO DEL CHECKPOINT (ANIO-ACTUAL + ANIOS-ADELANTE)
023100     02  WKS-ANIO-DESTINO         PIC 9(04) COMP VALUE ZEROES.
023200*    EDAD PROYECTADA EN EL CHECKPOINT (EDAD-ACTUAL + ADELANTE).
023300     02  WKS-EDAD-DESTINO         PIC 9(03) COMP VALUE ZEROES.
023400*    VALOR COMPUESTO DE TODOS LOS ACTIVOS EN ESTE CHECKPOINT.
023500     02  WKS-VALOR-ACTIVOS        PIC S9(13)V9(2) VALUE ZEROES.
023600*    SUMA DE BENEFICIOS DE SEGURO QUE MADURAN EXACTO EN ESTE
023700*    CHECKPOINT (SOLO COINCIDENCIA EXACTA DE ANIO).
023800     02  WKS-MADURACION-SEGUROS   PIC S9(13)V9(2) VALUE ZEROES.
023900*    ACTIVOS + MADURACION DE SEGUROS DE ESTE CHECKPOINT.
024000     02  WKS-VALOR-TOTAL          PIC S9(13)V9(2) VALUE ZEROES.
024100*    TEXTO DEL HITO DE VIDA VIGENTE PARA LA EDAD DE ESTE
024200*    CHECKPOINT (ESPACIOS SI NINGUN HITO APLICA).
024300     02  WKS-HITO-ACTUAL          PIC X(40) VALUE SPACES.
024400*    NUMERO DE CHECKPOINT (1 AL 6), USADO COMO SUBINDICE DE LA
024500*    TABLA OCCURS DE SALIDA PRY-CHECKPOINT.
024600     02  WKS-INDICE-CHECKPOINT    PIC 9(02) COMP VALUE ZEROES.
024700*    TASA DE CRECIMIENTO ANUAL DEL ACTIVO, YA CONVERTIDA A
024800*    FACTOR DECIMAL (1 + TASA/100).
024900     02  WKS-TASA-DECIMAL         PIC S9(3)V9(4) VALUE ZEROES.
025000*    CAMPO PUENTE PARA LAS MULTIPLICACIONES REDONDEADAS DE
025100*    1025-COMPONE-FACTOR-5 Y 2110-COMPONE-UN-ACTIVO.
025200     02  WKS-DIVISION-AUX         PIC S9(13)V9(6) VALUE ZEROES.
025300     02  FILLER                   PIC X(05).
025400*    TOTAL-FUTURE-BENEFITS: MAXIMO CORRIDO DE WKS-VALOR-TOTAL A
025500*    TRAVES DE LOS 6 CHECKPOINTS (PY-0014 - ANTES ERA SUMATORIA,
025600*    LO QUE INFLABA EL TOTAL AL SUMAR CHECKPOINTS SUPERPUESTOS).
025700 01  WKS-TOTAL-BENEFICIOS-FUTUROS PIC S9(13)V9(2) VALUE ZEROES.
025800*    REDEFINICION PARA SEPARAR ENTERO Y DECIMAL POR SI ALGUN DIA
025900*    SE PIDE UN DESPLIEGUE EDITADO POR SEPARADO; HOY SOLO SE USA
026000*    EL CAMPO COMPUESTO.
026100 01  WKS-TOTAL-BENEF-FUT-R  REDEFINES WKS-TOTAL-BENEFICIOS-FUTUROS.
026200     02  WKS-TBF-ENTERO           PIC S9(13).
026300     02  WKS-TBF-DECIMAL          PIC 9(02).
026400 PROCEDURE DIVISION.
026500******************************************************************
026600*               S E C C I O N    P R I N C I P A L               *
026700******************************************************************
026800*    ORDEN FIJO: ABRIR, LEER PARAMETROS, INICIALIZAR EL RENGLON
026900*    DE SALIDA, CARGAR ACTIVOS/SEGUROS EN MEMORIA UNA SOLA VEZ,
027000*    CALCULAR LOS 6 CHECKPOINTS (5 AL 30 EN PASOS DE 5), ESCRIBIR
027100*    LA PROYECCION Y CERRAR.
027200*    UNICA SECTION DE ENTRADA DEL PROGRAMA - LLAMADA POR JCL.
027300 000-MAIN SECTION.
027400*    PASO 0 - APERTURA, PARAMETROS E INICIALIZACION DEL RENGLON.
027500*    ABRE LOS TRES ARCHIVOS DE ESTA CORRIDA.
027600     PERFORM 010-APERTURA-ARCHIVOS
027700     PERFORM 020-LEE-PARAMETROS
027800     PERFORM 030-INICIALIZA-PROYECCION
027900*    PASO 1 - CARGA UNICA DE ACTIVOS Y SEGUROS VIGENTES.
028000*    CARGA COMPLETA DE ACTIVOS/SEGUROS VIGENTES A MEMORIA.
028100     PERFORM 1000-CARGA-ACTIVOS-SEGUROS
028200*    PASOS 2 AL 5 (POR CADA UNO DE LOS 6 CHECKPOINTS DE 5 EN 5
028300*    ANIOS, HASTA 30).
028400     MOVE ZEROES TO WKS-ANIOS-ADELANTE
028500     MOVE ZEROES TO WKS-INDICE-CHECKPOINT
028600*    UN CHECKPOINT POR VUELTA, HASTA LOS 30 ANIOS.
028700     PERFORM 2000-CALCULA-CHECKPOINT
028800             UNTIL WKS-ANIOS-ADELANTE > 30
028900*    PASO 6 - ESCRITURA DE LA PROYECCION Y CIERRE.
029000*    GRABA EL UNICO RENGLON DE SALIDA DE ESTA CORRIDA.
029100     PERFORM 3000-ESCRIBE-PROYECCION
029200     PERFORM 900-CIERRA-ARCHIVOS
029300     STOP RUN.
029400 000-MAIN-E.  EXIT.
029500
029600
029700******************************************************************
029800*  ABRE LOS DOS MAESTROS DE ENTRADA Y EL ARCHIVO DE PROYECCION.   *
029900*  CUALQUIER FALLA DE OPEN ES FATAL, IGUAL QUE EN PFDASH01.       *
030000******************************************************************
030100 010-APERTURA-ARCHIVOS SECTION.
030200*    ABRE LOS DOS MAESTROS DE ENTRADA Y LA SALIDA.
030300     OPEN INPUT  ACTIVOS
030400                 SEGUROS
030500          OUTPUT PROYECCION
030600*    ACTIVOS.
030700     IF FS-ACTIVOS NOT EQUAL 0
030800        MOVE 'OPEN'      TO ACCION
030900        MOVE 'ACTIVOS'   TO ARCHIVO
031000        PERFORM 950-ERROR-FATAL
031100     END-IF
031200*    SEGUROS.
031300     IF FS-SEGUROS NOT EQUAL 0
031400        MOVE 'OPEN'      TO ACCION
031500        MOVE 'SEGUROS'   TO ARCHIVO
031600        PERFORM 950-ERROR-FATAL
031700     END-IF
031800*    PROYECCION (SALIDA).
031900     IF FS-PROYECCION NOT EQUAL 0
032000        MOVE 'OPEN'        TO ACCION
032100        MOVE 'PROYECCION'  TO ARCHIVO
032200        PERFORM 950-ERROR-FATAL
032300     END-IF.
032400 010-APERTURA-ARCHIVOS-E.  EXIT.
032500
032600*    LA TARJETA DE PARAMETROS LLEGA POR SYSIN, IGUAL QUE LA
032700*    FECHA DE CORRIDA EN PFDASH01.
032800 020-LEE-PARAMETROS SECTION.
032900*    RECIBE FECHA DE CORRIDA Y EDAD ACTUAL POR SYSIN.
033000     ACCEPT WKS-TARJETA-PARM FROM SYSIN
033100*    SOLO SE USA EL ANIO DE LA FECHA DE CORRIDA COMO PUNTO DE
033200*    PARTIDA PARA CALCULAR EL ANIO DE CADA CHECKPOINT.
033300     MOVE WKS-PF-ANIO TO WKS-ANIO-ACTUAL
033400*    SI LA TARJETA NO TRAE EDAD (CERO), SE ASUME 35 COMO EDAD
033500*    PROMEDIO DE CABEZA DE FAMILIA DEL DEPARTAMENTO.
033600     IF WKS-PARM-EDAD = ZEROES
033700        MOVE 35 TO WKS-EDAD-ACTUAL
033800     ELSE
033900        MOVE WKS-PARM-EDAD TO WKS-EDAD-ACTUAL
034000     END-IF.
034100 020-LEE-PARAMETROS-E.  EXIT.
034200
034300*    DEJA EL RENGLON DE PROYECCION EN CEROS/ESPACIOS Y GRABA LA
034400*    FECHA DE CORRIDA Y LA EDAD ACTUAL ANTES DE ENTRAR AL CICLO
034500*    DE CHECKPOINTS.
034600 030-INICIALIZA-PROYECCION SECTION.
034700*    LIMPIA EL RENGLON DE SALIDA ANTES DE LLENARLO.
034800     INITIALIZE REG-PROYECCION
034900     MOVE WKS-PARM-FECHA TO PRY-FECHA-CORRIDA
035000     MOVE WKS-EDAD-ACTUAL       TO PRY-EDAD-ACTUAL
035100*    EL MAXIMO CORRIDO ARRANCA EN CERO (PY-0014).
035200     MOVE ZEROES                TO WKS-TOTAL-BENEFICIOS-FUTUROS.
035300 030-INICIALIZA-PROYECCION-E.  EXIT.
035400******************************************************************
035500*  PASO 1 (BATCH FLOW) - CARGA UNA VEZ ACTIVOS Y SEGUROS VIGENTES*
035600******************************************************************
035700*    SE CARGAN AMBOS MAESTROS COMPLETOS EN MEMORIA UNA SOLA VEZ,
035800*    PORQUE LOS 6 CHECKPOINTS NECESITAN RECORRER LOS MISMOS
035900*    REGISTROS UNA Y OTRA VEZ; RELEER DEL DISCO SEIS VECES SERIA
036000*    MUCHO MAS LENTO.
036100 1000-CARGA-ACTIVOS-SEGUROS SECTION.
036200*    LECTURA ADELANTADA INICIAL DEL MAESTRO DE ACTIVOS.
036300     PERFORM 1010-LEE-ACTIVOS
036400*    CARGA CADA ACTIVO VIGENTE A LA TABLA EN MEMORIA.
036500     PERFORM 1020-CARGA-ACTIVO UNTIL FIN-ACTIVOS
036600*    LECTURA ADELANTADA INICIAL DEL MAESTRO DE SEGUROS.
036700     PERFORM 1030-LEE-SEGUROS
036800*    CARGA CADA POLIZA VIGENTE A LA TABLA EN MEMORIA.
036900     PERFORM 1040-CARGA-SEGURO UNTIL FIN-SEGUROS.
037000 1000-CARGA-ACTIVOS-SEGUROS-E.  EXIT.
037100
037200*    LECTURA ADELANTADA DEL MAESTRO DE ACTIVOS, IGUAL PATRON
037300*    QUE PFDASH01.
037400 1010-LEE-ACTIVOS SECTION.
037500*    LECTURA SECUENCIAL DEL MAESTRO DE ACTIVOS.
037600     READ ACTIVOS
037700          AT END SET FIN-ACTIVOS TO TRUE
037800     END-READ
037900*    STATUS 10 (FIN DE ARCHIVO) NO ES ERROR.
038000     IF FS-ACTIVOS NOT EQUAL 0 AND 10
038100        MOVE 'READ'    TO ACCION
038200        MOVE 'ACTIVOS' TO ARCHIVO
038300        PERFORM 950-ERROR-FATAL
038400     END-IF.
038500 1010-LEE-ACTIVOS-E.  EXIT.
038600
038700*    SOLO LOS ACTIVOS VIGENTES ENTRAN A LA TABLA EN MEMORIA; LOS
038800*    DADOS DE BAJA SE LEEN PERO SE DESCARTAN.
038900 1020-CARGA-ACTIVO SECTION.
039000     IF ACT-VIGENTE
039100*    SE RESERVA LA SIGUIENTE CASILLA DE LA TABLA.
039200        ADD 1 TO WKS-CANT-ACTIVOS
039300        SET WKS-IDX-ACT TO WKS-CANT-ACTIVOS
039400*    VALOR INICIAL DEL ACTIVO (SE IRA RECOMPONIENDO CADA 5 ANIOS)
039500*    ARRANCA EN EL VALOR ACTUAL, SE RECOMPONE DESPUES.
039600        MOVE ACT-VALOR-ACTUAL TO TA-VALOR-CORRIDO(WKS-IDX-ACT)
039700*    SI EL ACTIVO NO TIENE TASA DE CRECIMIENTO, EL FACTOR ES 1
039800*    (NO CRECE, PERO TAMPOCO SE EXCLUYE DE LA PROYECCION).
039900        IF ACT-TASA-CRECIMIENTO-ANUAL = ZEROES
040000           MOVE 1.000000 TO TA-FACTOR-5-ANIOS(WKS-IDX-ACT)
040100        ELSE
040200*    FACTOR DECIMAL = 1 + (TASA-ANUAL / 100).
040300*    CONVIERTE LA TASA ANUAL A FACTOR DECIMAL.
040400           COMPUTE WKS-TASA-DECIMAL ROUNDED =
040500                   1 + (ACT-TASA-CRECIMIENTO-ANUAL / 100)
040600           MOVE 1.000000 TO TA-FACTOR-5-ANIOS(WKS-IDX-ACT)
040700           MOVE ZEROES   TO WKS-VECES-COMPUESTO
040800*    SE ELEVA EL FACTOR ANUAL A LA QUINTA POTENCIA (5 ANIOS DE
040900*    CRECIMIENTO COMPUESTO POR CADA CHECKPOINT).
041000*    CINCO PASADAS COMPONEN UN QUINQUENIO COMPLETO.
041100           PERFORM 1025-COMPONE-FACTOR-5
041200                   UNTIL WKS-VECES-COMPUESTO = 5
041300        END-IF
041400     END-IF
041500*    SIGUIENTE VUELTA DE LA CARGA.
041600*    SIGUIENTE VUELTA DE LA CARGA DE ACTIVOS.
041700     PERFORM 1010-LEE-ACTIVOS.
041800 1020-CARGA-ACTIVO-E.  EXIT.
041900
042000*    UNA MULTIPLICACION POR VUELTA - CINCO VUELTAS COMPONEN EL
042100*    CRECIMIENTO DE UN QUINQUENIO COMPLETO.
042200 1025-COMPONE-FACTOR-5 SECTION.
042300*    UNA MULTIPLICACION MAS DEL FACTOR COMPUESTO.
042400     COMPUTE WKS-DIVISION-AUX ROUNDED =
042500             TA-FACTOR-5-ANIOS(WKS-IDX-ACT) * WKS-TASA-DECIMAL
042600     MOVE WKS-DIVISION-AUX TO TA-FACTOR-5-ANIOS(WKS-IDX-ACT)
042700     ADD 1 TO WKS-VECES-COMPUESTO.
042800 1025-COMPONE-FACTOR-5-E.  EXIT.
042900
043000*    LECTURA ADELANTADA DEL MAESTRO DE SEGUROS.
043100 1030-LEE-SEGUROS SECTION.
043200*    LECTURA SECUENCIAL DEL MAESTRO DE SEGUROS.
043300     READ SEGUROS
043400          AT END SET FIN-SEGUROS TO TRUE
043500     END-READ
043600     IF FS-SEGUROS NOT EQUAL 0 AND 10
043700        MOVE 'READ'    TO ACCION
043800        MOVE 'SEGUROS' TO ARCHIVO
043900        PERFORM 950-ERROR-FATAL
044000     END-IF.
044100 1030-LEE-SEGUROS-E.  EXIT.
044200
044300*    SOLO LAS POLIZAS VIGENTES ENTRAN A LA TABLA EN MEMORIA.
044400 1040-CARGA-SEGURO SECTION.
044500     IF SEG-VIGENTE
044600*    SE RESERVA LA SIGUIENTE CASILLA DE LA TABLA.
044700        ADD 1 TO WKS-CANT-SEGUROS
044800        SET WKS-IDX-SEG TO WKS-CANT-SEGUROS
044900*    BENEFICIO Y ANIO DE VENCIMIENTO, TAL CUAL VIENEN DEL
045000*    MAESTRO DE SEGUROS.
045100*    BENEFICIO Y ANIO DE VENCIMIENTO DE LA POLIZA.
045200        MOVE SEG-BENEFICIO-VENCIMIENTO
045300                           TO TS-BENEFICIO(WKS-IDX-SEG)
045400        MOVE SEG-ANIO-VENCIMIENTO
045500                           TO TS-ANIO-VENCE(WKS-IDX-SEG)
045600     END-IF
045700*    SIGUIENTE VUELTA DE LA CARGA.
045800*    SIGUIENTE VUELTA DE LA CARGA DE SEGUROS.
045900     PERFORM 1030-LEE-SEGUROS.
046000 1040-CARGA-SEGURO-E.  EXIT.
046100******************************************************************
046200*  PASOS 3.A-3.F (BATCH FLOW) - CALCULA UN PUNTO DE CONTROL      *
046300******************************************************************
046400*    SE INVOCA UNA VEZ POR CADA UNO DE LOS 6 CHECKPOINTS (5, 10,
046500*    15, 20, 25 Y 30 ANIOS ADELANTE), CADA VEZ RECOMPONIENDO LOS
046600*    ACTIVOS OTROS 5 ANIOS MAS.
046700 2000-CALCULA-CHECKPOINT SECTION.
046800*    AVANZA 5 ANIOS MAS Y EL INDICE DE CHECKPOINT (1 AL 6).
046900*    AVANZA OTRO QUINQUENIO Y EL INDICE DE CHECKPOINT.
047000     ADD 5 TO WKS-ANIOS-ADELANTE
047100     ADD 1 TO WKS-INDICE-CHECKPOINT
047200     SET PRY-IDX-CHECK TO WKS-INDICE-CHECKPOINT
047300*    ANIO CALENDARIO Y EDAD PROYECTADA DE ESTE CHECKPOINT.
047400*    ANIO CALENDARIO Y EDAD PROYECTADA DEL CHECKPOINT.
047500     ADD WKS-ANIO-ACTUAL  WKS-ANIOS-ADELANTE
047600         GIVING WKS-ANIO-DESTINO
047700     ADD WKS-EDAD-ACTUAL  WKS-ANIOS-ADELANTE
047800         GIVING WKS-EDAD-DESTINO
047900*    LOS TRES CALCULOS DEL CHECKPOINT: VALOR DE ACTIVOS,
048000*    MADURACION DE SEGUROS Y EL HITO DE VIDA QUE APLIQUE.
048100*    LOS TRES CALCULOS PROPIOS DE ESTE CHECKPOINT.
048200     PERFORM 2100-CALCULA-VALOR-ACTIVOS
048300     PERFORM 2200-CALCULA-MADURACION-SEGUROS
048400     PERFORM 2300-BUSCA-HITO
048500     ADD WKS-VALOR-ACTIVOS WKS-MADURACION-SEGUROS
048600         GIVING WKS-VALOR-TOTAL
048700*    TOTAL-FUTURE-BENEFITS ES EL MAXIMO CORRIDO, NO LA SUMA
048800*    (PY-0014) - SOLO SE ACTUALIZA SI ESTE CHECKPOINT SUPERA AL
048900*    MAYOR VISTO HASTA AHORA.
049000*    ACTUALIZA EL MAXIMO CORRIDO SI ESTE CHECKPOINT ES MAYOR.
049100     IF WKS-VALOR-TOTAL > WKS-TOTAL-BENEFICIOS-FUTUROS
049200        MOVE WKS-VALOR-TOTAL TO WKS-TOTAL-BENEFICIOS-FUTUROS
049300     END-IF
049400*    SE VUELCA EL CHECKPOINT A SU CASILLA EN LA TABLA DE SALIDA.
049500*    VUELCA EL CHECKPOINT A SU CASILLA DE SALIDA.
049600     MOVE WKS-ANIO-DESTINO       TO PRY-ANIO(PRY-IDX-CHECK)
049700     MOVE WKS-EDAD-DESTINO       TO PRY-EDAD(PRY-IDX-CHECK)
049800     MOVE WKS-MADURACION-SEGUROS
049900                       TO PRY-MADURACION-SEGUROS(PRY-IDX-CHECK)
050000     MOVE WKS-VALOR-ACTIVOS   TO PRY-VALOR-ACTIVOS(PRY-IDX-CHECK)
050100     MOVE WKS-VALOR-TOTAL     TO PRY-VALOR-TOTAL(PRY-IDX-CHECK)
050200     MOVE WKS-HITO-ACTUAL     TO PRY-HITO(PRY-IDX-CHECK).
050300 2000-CALCULA-CHECKPOINT-E.  EXIT.
050400
050500*    RECORRE LA TABLA COMPLETA DE ACTIVOS Y SUMA EL VALOR YA
050600*    COMPUESTO DE CADA UNO.
050700 2100-CALCULA-VALOR-ACTIVOS SECTION.
050800*    RECORRE LA TABLA COMPLETA DE ACTIVOS.
050900     MOVE ZEROES TO WKS-VALOR-ACTIVOS
051000     IF WKS-CANT-ACTIVOS > 0
051100        SET WKS-IDX-ACT TO 1
051200        PERFORM 2110-COMPONE-UN-ACTIVO
051300                UNTIL WKS-IDX-ACT > WKS-CANT-ACTIVOS
051400     END-IF.
051500 2100-CALCULA-VALOR-ACTIVOS-E.  EXIT.
051600
051700*    RECOMPONE UN ACTIVO OTROS 5 ANIOS MAS (SU FACTOR YA VIENE
051800*    ELEVADO A LA QUINTA POTENCIA DESDE 1020-CARGA-ACTIVO) Y LO
051900*    SUMA AL TOTAL DE ACTIVOS DE ESTE CHECKPOINT.
052000 2110-COMPONE-UN-ACTIVO SECTION.
052100*    RECOMPONE ESTE ACTIVO OTRO QUINQUENIO MAS.
052200     COMPUTE TA-VALOR-CORRIDO(WKS-IDX-ACT) ROUNDED =
052300             TA-VALOR-CORRIDO(WKS-IDX-ACT) *
052400             TA-FACTOR-5-ANIOS(WKS-IDX-ACT)
052500     ADD TA-VALOR-CORRIDO(WKS-IDX-ACT) TO WKS-VALOR-ACTIVOS
052600*    SIGUIENTE ACTIVO DE LA TABLA.
052700     SET WKS-IDX-ACT UP BY 1.
052800 2110-COMPONE-UN-ACTIVO-E.  EXIT.
052900
053000*    RECORRE LA TABLA COMPLETA DE SEGUROS BUSCANDO LOS QUE
053100*    MADURAN EXACTO EN EL ANIO DE ESTE CHECKPOINT.
053200 2200-CALCULA-MADURACION-SEGUROS SECTION.
053300*    RECORRE LA TABLA COMPLETA DE SEGUROS.
053400     MOVE ZEROES TO WKS-MADURACION-SEGUROS
053500     IF WKS-CANT-SEGUROS > 0
053600        SET WKS-IDX-SEG TO 1
053700        PERFORM 2210-SUMA-SI-MADURA
053800                UNTIL WKS-IDX-SEG > WKS-CANT-SEGUROS
053900     END-IF.
054000 2200-CALCULA-MADURACION-SEGUROS-E.  EXIT.
054100
054200*    COMPARACION EXACTA DE ANIO (NO RANGO) - SOLO CUENTA SI LA
054300*    POLIZA VENCE PRECISAMENTE EN EL ANIO DEL CHECKPOINT.
054400 2210-SUMA-SI-MADURA SECTION.
054500*    SOLO SUMA SI EL VENCIMIENTO CAE EN ESTE ANIO EXACTO.
054600     IF TS-ANIO-VENCE(WKS-IDX-SEG) = WKS-ANIO-DESTINO
054700        ADD TS-BENEFICIO(WKS-IDX-SEG) TO WKS-MADURACION-SEGUROS
054800     END-IF
054900*    SIGUIENTE POLIZA DE LA TABLA.
055000     SET WKS-IDX-SEG UP BY 1.
055100 2210-SUMA-SI-MADURA-E.  EXIT.
055200
055300*    BUSQUEDA LINEAL EN LA TABLA FIJA DE HITOS - SOLO 6
055400*    ENTRADAS, NO VALE LA PENA UN SEARCH ALL BINARIO.  SI
055500*    NINGUNA EDAD DE LA TABLA COINCIDE, EL HITO QUEDA EN
055600*    ESPACIOS (AT END CONTINUE).
055700 2300-BUSCA-HITO SECTION.
055800*    SIN COINCIDENCIA, EL HITO QUEDA EN ESPACIOS.
055900     MOVE SPACES TO WKS-HITO-ACTUAL
056000     SET WKS-IDX-HITO TO 1
056100     SEARCH HITO-ENTRY
056200        AT END
056300           CONTINUE
056400        WHEN HITO-EDAD(WKS-IDX-HITO) = WKS-EDAD-DESTINO
056500           MOVE HITO-TEXTO(WKS-IDX-HITO) TO WKS-HITO-ACTUAL
056600     END-SEARCH.
056700 2300-BUSCA-HITO-E.  EXIT.
056800******************************************************************
056900*  PASO 5 (BATCH FLOW) - ESCRIBE EL RENGLON DE PROYECCION        *
057000******************************************************************
057100*    UN SOLO RENGLON DE SALIDA POR CORRIDA - LOS 6 CHECKPOINTS
057200*    YA QUEDARON ARMADOS EN LA TABLA OCCURS DE REG-PROYECCION.
057300 3000-ESCRIBE-PROYECCION SECTION.
057400*    MAXIMO CORRIDO DE LOS 6 CHECKPOINTS.
057500*    GRABA EL MAXIMO CORRIDO EN EL RENGLON DE SALIDA.
057600     MOVE WKS-TOTAL-BENEFICIOS-FUTUROS
057700                           TO PRY-TOTAL-BENEFICIOS-FUTUROS
057800*    MENSAJE FIJO DE RESUMEN, IGUAL PARA TODAS LAS CORRIDAS.
057900*    MENSAJE FIJO DE RESUMEN PARA TODAS LAS CORRIDAS.
058000     STRING 'YOUR FAMILY''S FINANCIAL FUTURE IS SECURE WITH '
058100            'GROWING ASSETS AND MATURITY BENEFITS.'
058200            DELIMITED BY SIZE INTO PRY-MENSAJE-RESUMEN
058300     END-STRING
058400     WRITE REG-PROYECCION
058500     IF FS-PROYECCION NOT EQUAL 0
058600        MOVE 'WRITE'      TO ACCION
058700        MOVE 'PROYECCION' TO ARCHIVO
058800        PERFORM 950-ERROR-FATAL
058900     END-IF.
059000 3000-ESCRIBE-PROYECCION-E.  EXIT.
059100******************************************************************
059200*                RUTINAS DE CIERRE Y MANEJO DE ERRORES           *
059300******************************************************************
059400*    CIERRE NORMAL DE LOS TRES ARCHIVOS AL FINAL DE LA CORRIDA.
059500 900-CIERRA-ARCHIVOS SECTION.
059600*    CIERRE UNICO DE LOS TRES ARCHIVOS.
059700     CLOSE ACTIVOS SEGUROS PROYECCION.
059800 900-CIERRA-ARCHIVOS-E.  EXIT.
059900
060000*    ERROR FATAL DE E/S - MISMO PATRON DE BANNER Y RETURN-CODE
060100*    91 QUE PFDASH01.  PFPROY01 ES PROGRAMA PRINCIPAL, ASI QUE
060200*    STOP RUN AQUI ES CORRECTO.
060300 950-ERROR-FATAL SECTION.
060400*    BANNER DE ERROR EN CONSOLA PARA EL OPERADOR DEL TURNO.
060500     DISPLAY '****************************************' UPON
060600             CONSOLE
060700     DISPLAY '  ERROR DE E/S EN PFPROY01' UPON CONSOLE
060800     DISPLAY '  ARCHIVO   : ' ARCHIVO      UPON CONSOLE
060900     DISPLAY '  ACCION    : ' ACCION       UPON CONSOLE
061000     DISPLAY '  VERIFICAR DETALLES EN SPOOL' UPON CONSOLE
061100     DISPLAY '****************************************' UPON
061200             CONSOLE
061300*    RETURN-CODE 91 ES EL CODIGO DE ERROR FATAL ESTANDAR DEL
061400*    DEPARTAMENTO PARA BATCH DE PATRIMONIO FAMILIAR.
061500*    CODIGO DE RETORNO ESTANDAR DE ERROR FATAL.
061600     MOVE 91 TO RETURN-CODE
061700     PERFORM 900-CIERRA-ARCHIVOS
061800     STOP RUN.
061900 950-ERROR-FATAL-E.  EXIT.
