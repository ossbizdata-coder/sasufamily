000100******************************************************************
000200* FECHA       : 15/09/1996                                       *
000300* PROGRAMADOR : E. DIAZ RIVERA                                   *
000400* APLICACION  : PATRIMONIO FAMILIAR                              *
000500* COPYBOOK    : PFPRY01                                          *
000600* TIPO        : COPY - DEFINICION DE REGISTRO                    *
000700* DESCRIPCION : LAYOUT DE LA PROYECCION DE PATRIMONIO FUTURO DEL *
000800*             : GRUPO FAMILIAR.  UN RENGLON POR CORRIDA, CON     *
000900*             : TABLA DE PUNTOS DE CONTROL (5,10,15,20,25,30     *
001000*             : ANIOS) Y RESUMEN DE BENEFICIOS FUTUROS.          *
001100* ARCHIVOS    : PROYECCION (SALIDA, SECUENCIAL)                  *
001200* PROGRAMA(S) : PFPROY01                                         *
001300******************************************************************
001400*  BITACORA DE CAMBIOS                                           *
001500*  FECHA       INIC  TICKET   DESCRIPCION                        *
001600*  ----------  ----  -------  ------------------------------     *
001700*  15/09/1996  EDR   PY-0001  LAYOUT ORIGINAL, 6 PUNTOS DE       *
001800*             :               CONTROL                           *
001900*  30/03/1998  EDR   PY-0005  REVISION DE SIGLO (AAAA EN FECHAS) *
002000*  11/12/1998  PEDR  Y2K-011  VALIDACION FINAL AMBIENTE Y2K      *
002100*  09/08/2001  PEDR  PY-0009  SE AGREGA HITO POR PUNTO DE        *
002200*             :               CONTROL                           *
002300******************************************************************
002400 01  REG-PROYECCION.
002500     05  PRY-FECHA-CORRIDA                PIC 9(08).
002600     05  PRY-FECHA-CORRIDA-R  REDEFINES PRY-FECHA-CORRIDA.
002700         10  PRY-FC-ANIO                  PIC 9(04).
002800         10  PRY-FC-MES                   PIC 9(02).
002900         10  PRY-FC-DIA                   PIC 9(02).
003000     05  PRY-EDAD-ACTUAL                  PIC 9(03).
003100     05  PRY-CHECKPOINT OCCURS 6 TIMES
003200         INDEXED BY PRY-IDX-CHECK.
003300         10  PRY-ANIO                     PIC 9(04).
003400         10  PRY-EDAD                     PIC 9(03).
003500         10  PRY-MADURACION-SEGUROS       PIC S9(13)V9(2).
003600         10  PRY-VALOR-ACTIVOS            PIC S9(13)V9(2).
003700         10  PRY-VALOR-TOTAL              PIC S9(13)V9(2).
003800         10  PRY-HITO                     PIC X(40).
003900         10  FILLER                       PIC X(15).
004000     05  PRY-TOTAL-BENEFICIOS-FUTUROS     PIC S9(13)V9(2).
004100     05  PRY-MENSAJE-RESUMEN              PIC X(120).
004200     05  FILLER                           PIC X(50).
