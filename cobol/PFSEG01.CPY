000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : J. ORDONEZ VDA. DE LEON                          *
000400* APLICACION  : PATRIMONIO FAMILIAR                              *
000500* COPYBOOK    : PFSEG01                                          *
000600* TIPO        : COPY - DEFINICION DE REGISTRO                    *
000700* DESCRIPCION : LAYOUT DEL MAESTRO DE POLIZAS DE SEGURO DEL      *
000800*             : GRUPO FAMILIAR.  UN RENGLON POR POLIZA (VIDA,    *
000900*             : MEDICO, EDUCATIVO, VEHICULAR, HOGAR U OTRO), CON *
001000*             : FRECUENCIA DE PAGO DE PRIMA Y ANIO DE            *
001100*             : VENCIMIENTO PARA CALCULO DE MADURACION FUTURA.   *
001200*             : BAJA LOGICA POR INDICADOR.                       *
001300* ARCHIVOS    : SEGUROS (ENTRADA, SECUENCIAL)                    *
001400* PROGRAMA(S) : PFDASH01, PFPROY01, PFTOTL01, PFTOTP01           *
001500******************************************************************
001600*  BITACORA DE CAMBIOS                                           *
001700*  FECHA       INIC  TICKET   DESCRIPCION                        *
001800*  ----------  ----  -------  ------------------------------     *
001900*  14/03/1989  JOL   SG-0001  LAYOUT ORIGINAL, 4 TIPOS DE POLIZA *
002000*  02/07/1990  JOL   SG-0007  SE AGREGAN TIPOS EDUCATIVO Y HOGAR *
002100*  19/11/1991  RMQ   SG-0012  SE AGREGA VALOR ASEGURADO          *
002200*  08/05/1993  RMQ   SG-0019  SE AGREGA ANIO Y BENEFICIO DE      *
002300*             :               VENCIMIENTO                       *
002400*  30/03/1998  EDR   SG-0027  REVISION DE SIGLO (AAAA EN FECHAS) *
002500*  11/12/1998  PEDR  Y2K-006  VALIDACION FINAL AMBIENTE Y2K      *
002600*  22/04/2004  PEDR  SG-0033  SE AGREGA BENEFICIARIO Y ASEGURADORA*
002700******************************************************************
002800 01  REG-SEGURO.
002900     05  SEG-ID                          PIC 9(09).
003000     05  SEG-NOMBRE-POLIZA                PIC X(100).
003100     05  SEG-TIPO                        PIC X(20).
003200         88  SEG-TIPO-VIDA                    VALUE 'LIFE'.
003300         88  SEG-TIPO-MEDICO                  VALUE 'MEDICAL'.
003400         88  SEG-TIPO-EDUCATIVO               VALUE 'EDUCATION'.
003500         88  SEG-TIPO-VEHICULAR               VALUE 'VEHICLE'.
003600         88  SEG-TIPO-HOGAR                   VALUE 'HOME'.
003700         88  SEG-TIPO-OTRO                    VALUE 'OTHER'.
003800     05  SEG-ASEGURADORA                  PIC X(100).
003900     05  SEG-VALOR-ASEGURADO              PIC S9(13)V9(2).
004000     05  SEG-PRIMA                        PIC S9(13)V9(2).
004100     05  SEG-FRECUENCIA-PRIMA              PIC X(12).
004200         88  SEG-FREC-MENSUAL                 VALUE 'MONTHLY'.
004300         88  SEG-FREC-TRIMESTRAL              VALUE
004400                                             'QUARTERLY'.
004500         88  SEG-FREC-SEMESTRAL               VALUE
004600                                             'HALF_YEARLY'.
004700         88  SEG-FREC-ANUAL                   VALUE 'YEARLY'.
004800     05  SEG-FECHA-INICIO                 PIC 9(08).
004900     05  SEG-FECHA-INICIO-R  REDEFINES SEG-FECHA-INICIO.
005000         10  SEG-FI-ANIO                  PIC 9(04).
005100         10  SEG-FI-MES                   PIC 9(02).
005200         10  SEG-FI-DIA                   PIC 9(02).
005300     05  SEG-ANIO-VENCIMIENTO             PIC 9(04).
005400     05  SEG-BENEFICIO-VENCIMIENTO        PIC S9(13)V9(2).
005500     05  SEG-BENEFICIARIO                 PIC X(200).
005600     05  SEG-DESCRIPCION                  PIC X(1000).
005700     05  SEG-IND-VIGENTE                  PIC 9(01).
005800         88  SEG-VIGENTE                      VALUE 1.
005900         88  SEG-ELIMINADO                    VALUE 0.
006000     05  FILLER                           PIC X(10).
