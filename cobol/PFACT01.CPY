000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : J. ORDONEZ VDA. DE LEON                          *
000400* APLICACION  : PATRIMONIO FAMILIAR                              *
000500* COPYBOOK    : PFACT01                                          *
000600* TIPO        : COPY - DEFINICION DE REGISTRO                    *
000700* DESCRIPCION : LAYOUT DEL MAESTRO DE ACTIVOS DEL GRUPO FAMILIAR.*
000800*             : UN RENGLON POR ACTIVO (TERRENO, CASA, VEHICULO,  *
000900*             : DEPOSITO, AHORRO, ACCIONES, EPF, FONDO DE RETIRO,*
001000*             : ORO, EFECTIVO, DEPOSITO BANCARIO, SEGURO DE      *
001100*             : INVERSION U OTRO).  BAJA LOGICA POR INDICADOR.   *
001200* ARCHIVOS    : ACTIVOS (ENTRADA, SECUENCIAL)                    *
001300* PROGRAMA(S) : PFDASH01, PFPROY01, PFTOTL01, PFTOTP01           *
001400******************************************************************
001500*  BITACORA DE CAMBIOS                                           *
001600*  FECHA       INIC  TICKET   DESCRIPCION                        *
001700*  ----------  ----  -------  ------------------------------     *
001800*  14/03/1989  JOL   AS-0001  LAYOUT ORIGINAL, 10 TIPOS DE ACTIVO*
001900*  02/07/1990  JOL   AS-0014  SE AGREGA TASA DE CRECIMIENTO ANUAL*
002000*  19/11/1991  RMQ   AS-0026  SE AGREGA VALOR Y ANIO DE COMPRA   *
002100*  08/05/1993  RMQ   AS-0038  SE AGREGAN TIPOS EPF Y FONDO RETIRO*
002200*  27/01/1995  EDR   AS-0047  SE AGREGA DESCRIPCION LIBRE (1000) *
002300*  15/09/1996  EDR   AS-0055  SE AGREGA IND. LIQUIDO             *
002400*  30/03/1998  EDR   AS-0061  REVISION DE SIGLO (AAAA EN FECHAS) *
002500*  11/12/1998  PEDR  Y2K-009  VALIDACION FINAL AMBIENTE Y2K      *
002600*  09/08/2001  PEDR  AS-0074  SE AGREGA IND. INVERSION           *
002700*  22/04/2004  PEDR  AS-0081  SE AGREGAN TIPOS INVERSION SEGURO  *
002800******************************************************************
002900 01  REG-ACTIVO.
003000    05  ACT-ID                          PIC 9(09).
003100    05  ACT-NOMBRE                      PIC X(100).
003200    05  ACT-TIPO                        PIC X(20).
003300        88  ACT-TIPO-TERRENO                VALUE 'LAND'.
003400        88  ACT-TIPO-CASA                    VALUE 'HOUSE'.
003500        88  ACT-TIPO-VEHICULO                VALUE 'VEHICLE'.
003600        88  ACT-TIPO-DEPOSITO-PLAZO          VALUE
003700                                               'FIXED_DEPOSIT'.
003800        88  ACT-TIPO-AHORRO                  VALUE 'SAVINGS'.
003900        88  ACT-TIPO-ACCIONES                VALUE 'SHARES'.
004000        88  ACT-TIPO-EPF                      VALUE 'EPF'.
004100        88  ACT-TIPO-FONDO-RETIRO             VALUE
004200                                               'RETIREMENT_FUND'.
004300        88  ACT-TIPO-ORO                       VALUE 'GOLD'.
004400        88  ACT-TIPO-EFECTIVO                  VALUE 'CASH'.
004500        88  ACT-TIPO-DEPOSITO-BANCARIO         VALUE
004600                                               'BANK_DEPOSIT'.
004700        88  ACT-TIPO-SEGURO-INVERSION          VALUE
004800                                        'INSURANCE_INVESTMENT'.
004900        88  ACT-TIPO-OTRO                       VALUE 'OTHER'.
005000    05  ACT-VALOR-ACTUAL                 PIC S9(13)V9(2).
005100    05  ACT-VALOR-COMPRA                 PIC S9(13)V9(2).
005200    05  ACT-ANIO-COMPRA                  PIC 9(04).
005300    05  ACT-DESCRIPCION                  PIC X(1000).
005400    05  ACT-TASA-CRECIMIENTO-ANUAL       PIC S9(3)V9(2).
005500    05  ACT-FECHA-ULT-ACTUALIZ           PIC 9(08).
005600    05  ACT-FECHA-ULT-ACTUALIZ-R  REDEFINES
005700        ACT-FECHA-ULT-ACTUALIZ.
005800        10  ACT-FUA-ANIO                 PIC 9(04).
005900        10  ACT-FUA-MES                  PIC 9(02).
006000        10  ACT-FUA-DIA                  PIC 9(02).
006100    05  ACT-IND-VIGENTE                  PIC 9(01).
006200        88  ACT-VIGENTE                      VALUE 1.
006300        88  ACT-ELIMINADO                    VALUE 0.
006400    05  ACT-IND-LIQUIDO                  PIC 9(01).
006500        88  ACT-ES-LIQUIDO                   VALUE 1.
006600    05  ACT-IND-INVERSION                PIC 9(01).
006700        88  ACT-ES-INVERSION                 VALUE 1.
006800    05  FILLER                           PIC X(21).
