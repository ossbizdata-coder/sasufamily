000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : J. ORDONEZ VDA. DE LEON                          *
000400* APLICACION  : PATRIMONIO FAMILIAR                              *
000500* COPYBOOK    : PFING01                                          *
000600* TIPO        : COPY - DEFINICION DE REGISTRO                    *
000700* DESCRIPCION : LAYOUT DEL MAESTRO DE INGRESOS DEL GRUPO         *
000800*             : FAMILIAR.  UN RENGLON POR FUENTE DE INGRESO, CON *
000900*             : FRECUENCIA MENSUAL, TRIMESTRAL, ANUAL O UNICA.   *
001000*             : BAJA LOGICA POR INDICADOR.                       *
001100* ARCHIVOS    : INGRESOS (ENTRADA, SECUENCIAL)                   *
001200* PROGRAMA(S) : PFTOTL01, PFTOTP01                               *
001300******************************************************************
001400*  BITACORA DE CAMBIOS                                           *
001500*  FECHA       INIC  TICKET   DESCRIPCION                        *
001600*  ----------  ----  -------  ------------------------------     *
001700*  14/03/1989  JOL   IN-0001  LAYOUT ORIGINAL                    *
001800*  19/11/1991  RMQ   IN-0004  SE AGREGA FRECUENCIA DE INGRESO    *
001900*  30/03/1998  EDR   IN-0009  REVISION DE SIGLO (AAAA EN FECHAS) *
002000*  11/12/1998  PEDR  Y2K-002  VALIDACION FINAL AMBIENTE Y2K      *
002100*  19/09/2007  JOL   IN-0012  SE ELIMINA ING-FECHA-REGISTRO - NO  *
002200*             :               FORMA PARTE DEL LAYOUT DE INGRESOS  *
002300*             :               DEL DEPARTAMENTO Y NUNCA SE LLENO   *
002400*             :               NI SE LEYO EN NINGUN PROGRAMA       *
002500******************************************************************
002600 01  REG-INGRESO.
002700     05  ING-ID                          PIC 9(09).
002800     05  ING-NOMBRE                      PIC X(100).
002900     05  ING-MONTO                        PIC S9(13)V9(2).
003000     05  ING-FRECUENCIA                   PIC X(12).
003100         88  ING-FREC-MENSUAL                 VALUE 'MONTHLY'.
003200         88  ING-FREC-TRIMESTRAL              VALUE
003300                                             'QUARTERLY'.
003400         88  ING-FREC-ANUAL                   VALUE 'YEARLY'.
003500         88  ING-FREC-UNICA                   VALUE 'ONE_TIME'.
003600     05  ING-IND-VIGENTE                  PIC 9(01).
003700         88  ING-VIGENTE                      VALUE 1.
003800         88  ING-ELIMINADO                    VALUE 0.
003900     05  FILLER                           PIC X(13).
