000100******************************************************************
000200* FECHA       : 19/11/1991                                       *
000300* PROGRAMADOR : R. MEJIA QUIROA                                  *
000400* APLICACION  : PATRIMONIO FAMILIAR                              *
000500* PROGRAMA    : PFTOTL01                                         *
000600* TIPO        : SUBPROGRAMA (CALL)                                *
000700* DESCRIPCION : CALCULA LOS SEIS TOTALES AGREGADOS DEL GRUPO     *
000800*             : FAMILIAR (VALOR DE ACTIVOS, SALDO DE PASIVOS,    *
000900*             : CARGA MENSUAL DE DEUDA, COBERTURA DE SEGUROS,    *
001000*             : INGRESO MENSUAL Y GASTO MENSUAL) LEYENDO LOS     *
001100*             : CINCO MAESTROS DEL GRUPO FAMILIAR DE PRINCIPIO A *
001200*             : FIN.  ES UNA CONSULTA INDEPENDIENTE, NO TOMA     *
001300*             : NADA DE LOS ACUMULADORES DE PFDASH01.            *
001400* ARCHIVOS    : ACTIVOS, PASIVOS, SEGUROS, INGRESOS, GASTOS      *
001500*             : (ENTRADA, SECUENCIALES)                         *
001600* PROGRAMA(S) : LLAMADO POR PFTOTP01                             *
001700* INSTALADO   : 19/11/1991                                       *
001800* BPM/RATIONAL: 114406                                           *
001900* NOMBRE      : TOTALES AGREGADOS DEL PATRIMONIO FAMILIAR        *
002000******************************************************************
002100*  BITACORA DE CAMBIOS                                           *
002200*  FECHA       INIC  TICKET   DESCRIPCION                        *
002300*  ----------  ----  -------  ------------------------------     *
002400*  19/11/1991  RMQ   TL-0001  SUBPROGRAMA ORIGINAL, 4 TOTALES    *
002500*  08/05/1993  RMQ   TL-0006  SE AGREGAN TOTALES DE INGRESO Y    *
002600*             :               GASTO MENSUAL                     *
002700*  27/01/1995  EDR   TL-0009  SE AGREGA CARGA MENSUAL DE DEUDA   *
002800*  30/03/1998  EDR   TL-0014  REVISION DE SIGLO (AAAA EN FECHAS) *
002900*  11/12/1998  PEDR  Y2K-007  VALIDACION FINAL AMBIENTE Y2K      *
003000*  22/04/2004  PEDR  TL-0019  SOLO SE SUMAN INGRESOS Y GASTOS DE *
003100*             :               FRECUENCIA MENSUAL (VER NOTA EN    *
003200*             :               1300/1400)                        *
003300*  03/03/2005  PEDR  TL-0021  FS-ACTIVOS/PASIVOS/SEGUROS/        *
003400*             :               INGRESOS/GASTOS PASAN DE PIC X(02) *
003500*             :               A PIC 9(02) PARA IGUALAR EL        *
003600*             :               ESTANDAR NUMERICO DE FILE STATUS   *
003700*             :               USADO EN LOS DEMAS PROGRAMAS       *
003800*  19/09/2007  JOL   TL-0024  950-ERROR-FATAL HACIA STOP RUN Y    *
003900*             :               TUMBABA AL PROGRAMA INVOCADOR      *
004000*             :               COMPLETO.  SE CAMBIA A GOBACK Y SE  *
004100*             :               AGREGA LK-STATUS-TOTALES PARA QUE   *
004200*             :               PFTOTP01 PUEDA DETECTAR EL ERROR DE *
004300*             :               APERTURA SIN QUE SE CAIGA EL RUN    *
004400*             :               UNIT COMPLETO                      *
004500*  26/11/2008  JOL   TL-0026  SE AGREGAN COMENTARIOS DE          *
004600*             :               MANTENIMIENTO PARRAFO POR PARRAFO  *
004700*             :               PARA FACILITAR EL SOPORTE A        *
004800*             :               FUTUROS TURNOS.  NO SE TOCA        *
004900*             :               LOGICA, SOLO DOCUMENTACION         *
005000******************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    PFTOTL01.
005300 AUTHOR.        ROSA MEJIA QUIROA.
005400 INSTALLATION.  BANCO INDUSTRIAL, S.A. - PATRIMONIO FAMILIAR.
005500 DATE-WRITTEN.  19/11/1991.
005600 DATE-COMPILED. 26/11/2008.
005700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
005800******************************************************************
005900*  ENVIRONMENT DIVISION - CONFIGURACION DE MAQUINA Y DE ARCHIVOS *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400*    MISMO SIGNO DE MONEDA QUE EL RESTO DE LOS PROGRAMAS DEL
006500*    DEPARTAMENTO.
006600     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*    LOS CINCO MAESTROS DEL GRUPO FAMILIAR, TODOS DE ENTRADA Y
007000*    TODOS RECORRIDOS DE PRINCIPIO A FIN UNA SOLA VEZ.
007100     SELECT ACTIVOS  ASSIGN TO ACTIVOS
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS FS-ACTIVOS.
007400     SELECT PASIVOS  ASSIGN TO PASIVOS
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS FS-PASIVOS.
007700     SELECT SEGUROS  ASSIGN TO SEGUROS
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS FS-SEGUROS.
008000     SELECT INGRESOS ASSIGN TO INGRESOS
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS IS FS-INGRESOS.
008300     SELECT GASTOS   ASSIGN TO GASTOS
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS IS FS-GASTOS.
008600 DATA DIVISION.
008700 FILE SECTION.
008800******************************************************************
008900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009000******************************************************************
009100*    LOS CINCO LAYOUTS SON LOS MISMOS COPYBOOKS QUE USA PFDASH01;
009200*    ESTE SUBPROGRAMA SOLO LOS RECORRE, NUNCA LOS ESCRIBE.
009300 FD  ACTIVOS
009400     LABEL RECORDS ARE STANDARD.
009500     COPY PFACT01.
009600 FD  PASIVOS
009700     LABEL RECORDS ARE STANDARD.
009800     COPY PFPAS01.
009900 FD  SEGUROS
010000     LABEL RECORDS ARE STANDARD.
010100     COPY PFSEG01.
010200 FD  INGRESOS
010300     LABEL RECORDS ARE STANDARD.
010400     COPY PFING01.
010500 FD  GASTOS
010600     LABEL RECORDS ARE STANDARD.
010700     COPY PFGAS01.
010800 WORKING-STORAGE SECTION.
010900******************************************************************
011000*  IDENTIFICADOR DEL PROGRAMA - SE USA EN EL BANNER DE ERROR DE   *
011100*  950-ERROR-FATAL.  CAMPO SUELTO, VA A NIVEL 77 COMO EN LOS      *
011200*  PROGRAMAS DE CONSULTA CICS DEL DEPARTAMENTO.                   *
011300******************************************************************
011400 77  PROGRAMA                     PIC X(08) VALUE 'PFTOTL01'.
011500******************************************************************
011600*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
011700******************************************************************
011800*    MISMA CONVENCION NUMERICA DE FILE STATUS QUE PFDASH01/
011900*    PFPROY01: CERO ES EXITO, CUALQUIER OTRO VALOR ES ANORMAL.
012000 01  WKS-STATUS.
012100*    STATUS DE OPEN/READ DEL MAESTRO DE ACTIVOS.
012200     02  FS-ACTIVOS               PIC 9(02) VALUE ZEROES.
012300*    STATUS DE OPEN/READ DEL MAESTRO DE PASIVOS.
012400     02  FS-PASIVOS               PIC 9(02) VALUE ZEROES.
012500*    STATUS DE OPEN/READ DEL MAESTRO DE SEGUROS.
012600     02  FS-SEGUROS               PIC 9(02) VALUE ZEROES.
012700*    STATUS DE OPEN/READ DEL MAESTRO DE INGRESOS.
012800     02  FS-INGRESOS              PIC 9(02) VALUE ZEROES.
012900*    STATUS DE OPEN/READ DEL MAESTRO DE GASTOS.
013000     02  FS-GASTOS                PIC 9(02) VALUE ZEROES.
013100     02  FILLER                   PIC X(04).
013200******************************************************************
013300*  DISPARADORES DE FIN DE ARCHIVO - UNO POR CADA MAESTRO, PATRON  *
013400*  READ-AHEAD IGUAL AL DE PFDASH01/PFPROY01.                     *
013500******************************************************************
013600 01  WKS-DISPARADORES.
013700     02  WKS-FIN-ACTIVOS          PIC 9(01) VALUE ZEROES.
013800*    SE PRENDE EN 1000/1010 AL LLEGAR A FIN DE ARCHIVO.
013900         88  FIN-ACTIVOS              VALUE 1.
014000     02  WKS-FIN-PASIVOS          PIC 9(01) VALUE ZEROES.
014100*    SE PRENDE EN 1100/1110 AL LLEGAR A FIN DE ARCHIVO.
014200         88  FIN-PASIVOS              VALUE 1.
014300     02  WKS-FIN-SEGUROS          PIC 9(01) VALUE ZEROES.
014400*    SE PRENDE EN 1200/1210 AL LLEGAR A FIN DE ARCHIVO.
014500         88  FIN-SEGUROS              VALUE 1.
014600     02  WKS-FIN-INGRESOS         PIC 9(01) VALUE ZEROES.
014700*    SE PRENDE EN 1300/1310 AL LLEGAR A FIN DE ARCHIVO.
014800         88  FIN-INGRESOS             VALUE 1.
014900     02  WKS-FIN-GASTOS           PIC 9(01) VALUE ZEROES.
015000*    SE PRENDE EN 1400/1410 AL LLEGAR A FIN DE ARCHIVO.
015100         88  FIN-GASTOS               VALUE 1.
015200     02  FILLER                   PIC X(04).
015300******************************************************************
015400*      FECHA DE CORRIDA (SOLO PARA BITACORA DE ERRORES)          *
015500******************************************************************
015600*    HOY SIN USO ACTIVO EN NINGUN PARRAFO - RESERVADO PARA SI     *
015700*    ALGUN DIA SE FECHA EL BANNER DE 950-ERROR-FATAL.
015800 01  WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROES.
015900*    REDEFINICION PARA DESGLOSAR ANIO/MES/DIA.
016000 01  WKS-FECHA-CORRIDA-R  REDEFINES WKS-FECHA-CORRIDA.
016100     02  WKS-FC-ANIO              PIC 9(04).
016200     02  WKS-FC-MES               PIC 9(02).
016300     02  WKS-FC-DIA               PIC 9(02).
016400******************************************************************
016500*      CAMPOS AUXILIARES DE DESGLOSE ENTERO/DECIMAL              *
016600******************************************************************
016700*    RESERVADOS PARA UN FUTURO DESPLIEGUE EDITADO DE LOS TOTALES
016800*    DE ACTIVOS Y PASIVOS; HOY SOLO SE USA EL CAMPO COMPUESTO
016900*    (LK-TOTAL-VALOR-ACTIVOS / LK-TOTAL-PASIVOS).
017000 01  WKS-TOTAL-ACT-AUX             PIC S9(13)V9(2) VALUE ZEROES.
017100 01  WKS-TOTAL-ACT-AUX-R  REDEFINES WKS-TOTAL-ACT-AUX.
017200     02  WKS-TAA-ENTERO           PIC S9(13).
017300     02  WKS-TAA-DECIMAL          PIC 9(02).
017400 01  WKS-TOTAL-PAS-AUX             PIC S9(13)V9(2) VALUE ZEROES.
017500 01  WKS-TOTAL-PAS-AUX-R  REDEFINES WKS-TOTAL-PAS-AUX.
017600     02  WKS-TPA-ENTERO           PIC S9(13).
017700     02  WKS-TPA-DECIMAL          PIC 9(02).
017800 LINKAGE SECTION.
017900******************************************************************
018000*   REGISTRO DE TOTALES DEVUELTO AL PROGRAMA INVOCADOR           *
018100******************************************************************
018200 01  LK-TOTALES.
018300******************************************************************
018400*  LK-STATUS-TOTALES - CERO SI LA LECTURA DE LOS 5 MAESTROS SE    *
018500*  COMPLETO SIN PROBLEMA; 91 SI HUBO ERROR DE APERTURA (VER       *
018600*  950-ERROR-FATAL).  PFTOTP01 DEBE PROBAR ESTE CAMPO DESPUES DE  *
018700*  CADA CALL A ESTE SUBPROGRAMA, YA QUE UN ERROR DE APERTURA YA   *
018800*  NO DETIENE EL RUN UNIT (TL-0024).                              *
018900******************************************************************
019000     05  LK-STATUS-TOTALES         PIC 9(02) VALUE ZEROES.
019100*    TOTAL-ASSET-VALUE.
019200     05  LK-TOTAL-VALOR-ACTIVOS    PIC S9(13)V9(2).
019300*    TOTAL-LIABILITIES.
019400     05  LK-TOTAL-PASIVOS          PIC S9(13)V9(2).
019500*    TOTAL-MONTHLY-BURDEN.
019600     05  LK-TOTAL-CARGA-MENSUAL    PIC S9(13)V9(2).
019700*    TOTAL-COVERAGE.
019800     05  LK-TOTAL-COBERTURA        PIC S9(13)V9(2).
019900*    TOTAL-MONTHLY-INCOME.
020000     05  LK-TOTAL-INGRESO-MENSUAL  PIC S9(13)V9(2).
020100*    TOTAL-MONTHLY-EXPENSES.
020200     05  LK-TOTAL-GASTO-MENSUAL    PIC S9(13)V9(2).
020300     05  FILLER                    PIC X(08).
020400 PROCEDURE DIVISION USING LK-TOTALES.
020500******************************************************************
020600*               S E C C I O N    P R I N C I P A L               *
020700******************************************************************
020800*    ORDEN FIJO: ABRIR LOS CINCO MAESTROS, PONER LOS TOTALES EN
020900*    CERO, RECORRER CADA MAESTRO UNA SOLA VEZ ACUMULANDO SU
021000*    TOTAL, CERRAR Y REGRESAR AL INVOCADOR CON GOBACK (NUNCA
021100*    STOP RUN - ESTE ES UN SUBPROGRAMA).
021200*    UNICA SECTION DE ENTRADA - LLAMADA POR PFTOTP01.
021300 000-MAIN SECTION.
021400*    PASO 1 - APERTURA DE LOS CINCO MAESTROS.
021500     PERFORM 010-APERTURA-ARCHIVOS
021600*    PASO 2 - LOS SEIS TOTALES ARRANCAN EN CERO.
021700     PERFORM 100-INICIALIZA-TOTALES
021800*    PASOS 3 AL 7 - UN TOTAL POR CADA MAESTRO.
021900     PERFORM 1000-SUMA-ACTIVOS
022000     PERFORM 1100-SUMA-PASIVOS
022100     PERFORM 1200-SUMA-SEGUROS
022200     PERFORM 1300-SUMA-INGRESOS
022300     PERFORM 1400-SUMA-GASTOS
022400*    PASO 8 - CIERRE Y REGRESO AL INVOCADOR.
022500     PERFORM 900-CIERRA-ARCHIVOS
022600     GOBACK.
022700 000-MAIN-E.  EXIT.
022800*    ABRE LOS CINCO MAESTROS UNO POR UNO - CUALQUIER FALLA DE
022900*    OPEN ES FATAL, PERO SIN TUMBAR AL INVOCADOR (VER TL-0024
023000*    EN 950-ERROR-FATAL).
023100 010-APERTURA-ARCHIVOS SECTION.
023200*    ACTIVOS.
023300     OPEN INPUT ACTIVOS
023400     IF FS-ACTIVOS NOT EQUAL 0
023500        PERFORM 950-ERROR-FATAL
023600     END-IF
023700*    PASIVOS.
023800     OPEN INPUT PASIVOS
023900     IF FS-PASIVOS NOT EQUAL 0
024000        PERFORM 950-ERROR-FATAL
024100     END-IF
024200*    SEGUROS.
024300     OPEN INPUT SEGUROS
024400     IF FS-SEGUROS NOT EQUAL 0
024500        PERFORM 950-ERROR-FATAL
024600     END-IF
024700*    INGRESOS.
024800     OPEN INPUT INGRESOS
024900     IF FS-INGRESOS NOT EQUAL 0
025000        PERFORM 950-ERROR-FATAL
025100     END-IF
025200*    GASTOS.
025300     OPEN INPUT GASTOS
025400     IF FS-GASTOS NOT EQUAL 0
025500        PERFORM 950-ERROR-FATAL
025600     END-IF.
025700 010-APERTURA-ARCHIVOS-E.  EXIT.
025800*    SI CUALQUIER OPEN FALLA, 950-ERROR-FATAL YA DEJA
025900*    LK-STATUS-TOTALES EN 91; ESTA INICIALIZACION SOLO CUBRE LA
026000*    CORRIDA NORMAL SIN ERRORES DE APERTURA.
026100 100-INICIALIZA-TOTALES SECTION.
026200     MOVE ZEROES TO LK-STATUS-TOTALES
026300     MOVE ZEROES TO LK-TOTAL-VALOR-ACTIVOS
026400     MOVE ZEROES TO LK-TOTAL-PASIVOS
026500     MOVE ZEROES TO LK-TOTAL-CARGA-MENSUAL
026600     MOVE ZEROES TO LK-TOTAL-COBERTURA
026700     MOVE ZEROES TO LK-TOTAL-INGRESO-MENSUAL
026800     MOVE ZEROES TO LK-TOTAL-GASTO-MENSUAL.
026900 100-INICIALIZA-TOTALES-E.  EXIT.
027000******************************************************************
027100*  TOTAL-ASSET-VALUE - SUMA DE ACT-VALOR-ACTUAL DE TODO ACTIVO   *
027200*  QUE NO ESTE DADO DE BAJA LOGICA                               *
027300******************************************************************
027400*    LECTURA ADELANTADA DEL MAESTRO DE ACTIVOS.
027500 1000-SUMA-ACTIVOS SECTION.
027600     READ ACTIVOS
027700        AT END     SET FIN-ACTIVOS TO TRUE
027800        NOT AT END CONTINUE
027900     END-READ
028000*    RECORRE EL MAESTRO COMPLETO ACUMULANDO CADA ACTIVO VIGENTE.
028100     PERFORM 1010-ACUMULA-ACTIVO UNTIL FIN-ACTIVOS.
028200 1000-SUMA-ACTIVOS-E.  EXIT.
028300*    LOS ACTIVOS DADOS DE BAJA LOGICA SE LEEN PERO NO SUMAN.
028400 1010-ACUMULA-ACTIVO SECTION.
028500     IF ACT-VIGENTE
028600        ADD ACT-VALOR-ACTUAL TO LK-TOTAL-VALOR-ACTIVOS
028700     END-IF
028800*    SIGUIENTE VUELTA DEL CICLO: SE ADELANTA LA LECTURA.
028900     READ ACTIVOS
029000        AT END     SET FIN-ACTIVOS TO TRUE
029100        NOT AT END CONTINUE
029200     END-READ.
029300 1010-ACUMULA-ACTIVO-E.  EXIT.
029400******************************************************************
029500*  TOTAL-LIABILITIES     - SUMA DE PAS-SALDO-PENDIENTE           *
029600*  TOTAL-MONTHLY-BURDEN  - SUMA DE PAS-PAGO-MENSUAL              *
029700*  (AMBAS SOLO PARA PASIVOS VIGENTES)                            *
029800******************************************************************
029900*    LECTURA ADELANTADA DEL MAESTRO DE PASIVOS.
030000 1100-SUMA-PASIVOS SECTION.
030100     READ PASIVOS
030200        AT END     SET FIN-PASIVOS TO TRUE
030300        NOT AT END CONTINUE
030400     END-READ
030500*    RECORRE EL MAESTRO COMPLETO ACUMULANDO CADA PASIVO VIGENTE.
030600     PERFORM 1110-ACUMULA-PASIVO UNTIL FIN-PASIVOS.
030700 1100-SUMA-PASIVOS-E.  EXIT.
030800*    UN PASIVO VIGENTE ALIMENTA DOS TOTALES A LA VEZ: SALDO Y
030900*    PAGO MENSUAL.
031000 1110-ACUMULA-PASIVO SECTION.
031100     IF PAS-VIGENTE
031200        ADD PAS-SALDO-PENDIENTE TO LK-TOTAL-PASIVOS
031300        ADD PAS-PAGO-MENSUAL    TO LK-TOTAL-CARGA-MENSUAL
031400     END-IF
031500*    SIGUIENTE VUELTA DEL CICLO: SE ADELANTA LA LECTURA.
031600     READ PASIVOS
031700        AT END     SET FIN-PASIVOS TO TRUE
031800        NOT AT END CONTINUE
031900     END-READ.
032000 1110-ACUMULA-PASIVO-E.  EXIT.
032100******************************************************************
032200*  TOTAL-COVERAGE - SUMA DE SEG-VALOR-ASEGURADO DE TODA POLIZA   *
032300*  VIGENTE (NO SE USA EL BENEFICIO DE VENCIMIENTO AQUI, ESE ES   *
032400*  PROPIO DE LA PROYECCION FUTURA EN PFPROY01)                   *
032500******************************************************************
032600*    LECTURA ADELANTADA DEL MAESTRO DE SEGUROS.
032700 1200-SUMA-SEGUROS SECTION.
032800     READ SEGUROS
032900        AT END     SET FIN-SEGUROS TO TRUE
033000        NOT AT END CONTINUE
033100     END-READ
033200*    RECORRE EL MAESTRO COMPLETO ACUMULANDO CADA POLIZA VIGENTE.
033300     PERFORM 1210-ACUMULA-SEGURO UNTIL FIN-SEGUROS.
033400 1200-SUMA-SEGUROS-E.  EXIT.
033500*    LAS POLIZAS CANCELADAS SE LEEN PERO NO SUMAN COBERTURA.
033600 1210-ACUMULA-SEGURO SECTION.
033700     IF SEG-VIGENTE
033800        ADD SEG-VALOR-ASEGURADO TO LK-TOTAL-COBERTURA
033900     END-IF
034000*    SIGUIENTE VUELTA DEL CICLO: SE ADELANTA LA LECTURA.
034100     READ SEGUROS
034200        AT END     SET FIN-SEGUROS TO TRUE
034300        NOT AT END CONTINUE
034400     END-READ.
034500 1210-ACUMULA-SEGURO-E.  EXIT.
034600******************************************************************
034700*  TOTAL-MONTHLY-INCOME - SUMA DE ING-MONTO, PERO SOLO DE LAS    *
034800*  FUENTES DE FRECUENCIA MENSUAL.  NO SE PRORRATEAN INGRESOS     *
034900*  TRIMESTRALES/ANUALES/UNICOS EN ESTE TOTAL (ASI LO PIDIO EL    *
035000*  DEPARTAMENTO EN TL-0019 - NO ES UN DESCUIDO).                 *
035100******************************************************************
035200*    LECTURA ADELANTADA DEL MAESTRO DE INGRESOS.
035300 1300-SUMA-INGRESOS SECTION.
035400     READ INGRESOS
035500        AT END     SET FIN-INGRESOS TO TRUE
035600        NOT AT END CONTINUE
035700     END-READ
035800*    RECORRE EL MAESTRO COMPLETO ACUMULANDO CADA INGRESO
035900*    MENSUAL VIGENTE.
036000     PERFORM 1310-ACUMULA-INGRESO UNTIL FIN-INGRESOS.
036100 1300-SUMA-INGRESOS-E.  EXIT.
036200*    SOLO SUMA SI ESTA VIGENTE Y ES DE FRECUENCIA MENSUAL - LAS
036300*    DEMAS FRECUENCIAS QUEDAN FUERA DE ESTE TOTAL.
036400 1310-ACUMULA-INGRESO SECTION.
036500     IF ING-VIGENTE AND ING-FREC-MENSUAL
036600        ADD ING-MONTO TO LK-TOTAL-INGRESO-MENSUAL
036700     END-IF
036800*    SIGUIENTE VUELTA DEL CICLO: SE ADELANTA LA LECTURA.
036900     READ INGRESOS
037000        AT END     SET FIN-INGRESOS TO TRUE
037100        NOT AT END CONTINUE
037200     END-READ.
037300 1310-ACUMULA-INGRESO-E.  EXIT.
037400******************************************************************
037500*  TOTAL-MONTHLY-EXPENSES - SUMA DE GAS-MONTO, SOLO DE LOS       *
037600*  GASTOS DE FRECUENCIA MENSUAL.  MISMA REGLA DE TL-0019 QUE     *
037700*  ARRIBA; PARA UN GASTO NORMALIZADO A BASE MENSUAL SIN          *
037800*  IMPORTAR SU FRECUENCIA, USAR PFGASN01.                        *
037900******************************************************************
038000*    LECTURA ADELANTADA DEL MAESTRO DE GASTOS.
038100 1400-SUMA-GASTOS SECTION.
038200     READ GASTOS
038300        AT END     SET FIN-GASTOS TO TRUE
038400        NOT AT END CONTINUE
038500     END-READ
038600*    RECORRE EL MAESTRO COMPLETO ACUMULANDO CADA GASTO MENSUAL
038700*    VIGENTE.
038800     PERFORM 1410-ACUMULA-GASTO UNTIL FIN-GASTOS.
038900 1400-SUMA-GASTOS-E.  EXIT.
039000*    SOLO SUMA SI ESTA VIGENTE Y ES DE FRECUENCIA MENSUAL.
039100 1410-ACUMULA-GASTO SECTION.
039200     IF GAS-VIGENTE AND GAS-FREC-MENSUAL
039300        ADD GAS-MONTO TO LK-TOTAL-GASTO-MENSUAL
039400     END-IF
039500*    SIGUIENTE VUELTA DEL CICLO: SE ADELANTA LA LECTURA.
039600     READ GASTOS
039700        AT END     SET FIN-GASTOS TO TRUE
039800        NOT AT END CONTINUE
039900     END-READ.
040000 1410-ACUMULA-GASTO-E.  EXIT.
040100******************************************************************
040200*                RUTINAS DE CIERRE Y MANEJO DE ERRORES           *
040300******************************************************************
040400*    LOS CINCO MAESTROS SE CIERRAN UNO POR UNO AL FINAL DE LA
040500*    CONSULTA.
040600 900-CIERRA-ARCHIVOS SECTION.
040700     CLOSE ACTIVOS
040800     CLOSE PASIVOS
040900     CLOSE SEGUROS
041000     CLOSE INGRESOS
041100     CLOSE GASTOS.
041200 900-CIERRA-ARCHIVOS-E.  EXIT.
041300*    ERROR FATAL DE APERTURA - EL BANNER LISTA LOS CINCO FILE
041400*    STATUS PARA QUE EL OPERADOR IDENTIFIQUE DE UNA VEZ CUAL
041500*    MAESTRO FALLO.
041600 950-ERROR-FATAL SECTION.
041700     DISPLAY '*****************************************'
041800     DISPLAY '* PFTOTL01 - ERROR FATAL DE APERTURA     *'
041900     DISPLAY '* ARCHIVO   : ' PROGRAMA
042000     DISPLAY '* FS-ACTIVOS  : ' FS-ACTIVOS
042100     DISPLAY '* FS-PASIVOS  : ' FS-PASIVOS
042200     DISPLAY '* FS-SEGUROS  : ' FS-SEGUROS
042300     DISPLAY '* FS-INGRESOS : ' FS-INGRESOS
042400     DISPLAY '* FS-GASTOS   : ' FS-GASTOS
042500     DISPLAY '*****************************************'
042600******************************************************************
042700*  TL-0024: ESTE SUBPROGRAMA NO DEBE TUMBAR AL INVOCADOR.  SE     *
042800*  DEJA LA SENAL DE ERROR EN LK-STATUS-TOTALES Y SE REGRESA CON   *
042900*  GOBACK PARA QUE PFTOTP01 DECIDA QUE HACER.                    *
043000******************************************************************
043100     MOVE 91 TO LK-STATUS-TOTALES
043200     GOBACK.
043300 950-ERROR-FATAL-E.  EXIT.
