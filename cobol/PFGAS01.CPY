000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : J. ORDONEZ VDA. DE LEON                          *
000400* APLICACION  : PATRIMONIO FAMILIAR                              *
000500* COPYBOOK    : PFGAS01                                          *
000600* TIPO        : COPY - DEFINICION DE REGISTRO                    *
000700* DESCRIPCION : LAYOUT DEL MAESTRO DE GASTOS DEL GRUPO FAMILIAR. *
000800*             : UN RENGLON POR GASTO, CLASIFICADO POR CATEGORIA  *
000900*             : Y FRECUENCIA, CON INDICADOR DE NECESIDAD BASICA  *
001000*             : PARA EL CALCULO DE CARGA MENSUAL NORMALIZADA.    *
001100*             : BAJA LOGICA POR INDICADOR.                       *
001200* ARCHIVOS    : GASTOS (ENTRADA, SECUENCIAL)                     *
001300* PROGRAMA(S) : PFDASH01, PFTOTL01, PFTOTP01, PFGASN01           *
001400******************************************************************
001500*  BITACORA DE CAMBIOS                                           *
001600*  FECHA       INIC  TICKET   DESCRIPCION                        *
001700*  ----------  ----  -------  ------------------------------     *
001800*  14/03/1989  JOL   GA-0001  LAYOUT ORIGINAL, 5 CATEGORIAS      *
001900*  02/07/1990  JOL   GA-0006  SE AGREGAN CATEGORIAS DE TRANSPORTE*
002000*             :               Y ENTRETENIMIENTO                 *
002100*  19/11/1991  RMQ   GA-0011  SE AGREGA FRECUENCIA DE GASTO      *
002200*  08/05/1993  RMQ   GA-0018  SE AGREGA IND. DE NECESIDAD BASICA *
002300*  30/03/1998  EDR   GA-0024  REVISION DE SIGLO (AAAA EN FECHAS) *
002400*  11/12/1998  PEDR  Y2K-005  VALIDACION FINAL AMBIENTE Y2K      *
002500*  22/04/2004  PEDR  GA-0029  SE AGREGAN CATEGORIAS DE COMPRAS   *
002600*             :               Y AHORRO                          *
002700******************************************************************
002800 01  REG-GASTO.
002900     05  GAS-ID                          PIC 9(09).
003000     05  GAS-NOMBRE                      PIC X(100).
003100     05  GAS-MONTO                        PIC S9(13)V9(2).
003200     05  GAS-CATEGORIA                    PIC X(20).
003300         88  GAS-CAT-ALIMENTACION             VALUE 'FOOD'.
003400         88  GAS-CAT-SERVICIOS                VALUE 'UTILITIES'.
003500         88  GAS-CAT-TRANSPORTE               VALUE
003600                                             'TRANSPORTATION'.
003700         88  GAS-CAT-EDUCACION                VALUE 'EDUCATION'.
003800         88  GAS-CAT-SALUD                    VALUE 'HEALTHCARE'.
003900         88  GAS-CAT-ENTRETENIMIENTO          VALUE
004000                                             'ENTERTAINMENT'.
004100         88  GAS-CAT-COMPRAS                  VALUE 'SHOPPING'.
004200         88  GAS-CAT-VIVIENDA                 VALUE 'HOUSING'.
004300         88  GAS-CAT-SEGUROS                  VALUE 'INSURANCE'.
004400         88  GAS-CAT-AHORRO                   VALUE 'SAVINGS'.
004500         88  GAS-CAT-OTRO                     VALUE 'OTHER'.
004600     05  GAS-FRECUENCIA                   PIC X(12).
004700         88  GAS-FREC-MENSUAL                 VALUE 'MONTHLY'.
004800         88  GAS-FREC-TRIMESTRAL              VALUE
004900                                             'QUARTERLY'.
005000         88  GAS-FREC-ANUAL                   VALUE 'YEARLY'.
005100         88  GAS-FREC-UNICA                   VALUE 'ONE_TIME'.
005200     05  GAS-FECHA-REGISTRO                PIC 9(08).
005300     05  GAS-FECHA-REGISTRO-R  REDEFINES GAS-FECHA-REGISTRO.
005400         10  GAS-FR-ANIO                  PIC 9(04).
005500         10  GAS-FR-MES                   PIC 9(02).
005600         10  GAS-FR-DIA                   PIC 9(02).
005700     05  GAS-DESCRIPCION                  PIC X(500).
005800     05  GAS-IND-NECESIDAD                PIC 9(01).
005900         88  GAS-ES-NECESARIO                 VALUE 1.
006000         88  GAS-ES-DISCRECIONAL              VALUE 0.
006100     05  GAS-IND-VIGENTE                  PIC 9(01).
006200         88  GAS-VIGENTE                      VALUE 1.
006300         88  GAS-ELIMINADO                    VALUE 0.
006400     05  FILLER                           PIC X(23).
